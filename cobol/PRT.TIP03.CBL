000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PRT.TIP03  --  PORTFOLIO MASTER RECORD LAYOUT / LIST UTILITY *
000500*                                                                *
000600******************************************************************
000700 PROGRAM-ID. PRT-MASTER-LAYOUT.
000800 AUTHOR. T MARR.
000900 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001000 DATE-WRITTEN. 02/08/1989.
001100 DATE-COMPILED. 02/08/1989.
001200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                        *
001500******************************************************************
001600*  DATE        BY      REQUEST    DESCRIPTION                    *
001700*  ----------  ------  ---------  -----------------------------  *
001800*  02/08/1989  TMARR   CR-0502    ORIGINAL LAYOUT - ONE RECORD    *
001900*                                 PER CLIENT INVESTMENT BOOK.     *
002000*  07/14/1992  R HAUSMAN CR-0977  ADDED PRT-NAME-R REDEFINES FOR  *
002100*                                 STATEMENT MAILING ABBREVIATION. *
002200*  05/06/1994  J OKAFOR CR-1242   ADDED PRT-ID-ALPHA REDEFINES    *
002300*                                 FOR CROSS-REFERENCE VALIDATION. *
002400*  01/22/1999  P CHIU  CR-1957    YEAR 2000 REVIEW - NO 2-DIGIT   *
002500*                                 YEAR FIELDS PRESENT. NO CHANGE. *
002600*  08/11/2003  S TRAN  CR-2279    ADDED FILLER RESERVE FOR FUTURE *
002700*                                 BOOK-TYPE-CDE FIELD.            *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS ALPHA-CHARS   IS 'A' THRU 'Z'
003600     UPSI-0 ON STATUS IS PRT-RUN-VALIDATE-ON
003700     UPSI-0 OFF STATUS IS PRT-RUN-VALIDATE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PRT-MASTER-FILE ASSIGN TO PRTMAST
004100         ORGANIZATION IS SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-PRT-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  PRT-MASTER-FILE
004700     RECORD CONTAINS 54 CHARACTERS
004800     LABEL RECORDS ARE STANDARD.
004900 01  PRT-MASTER-RECORD.
005000     05  PF-ID                         PIC 9(6).
005100     05  PF-ID-ALPHA REDEFINES PF-ID   PIC X(6).
005200     05  PF-NAME                       PIC X(40).
005300     05  PF-NAME-R REDEFINES PF-NAME.
005400         10  PF-NAME-ABBREV-TXT        PIC X(20).
005500         10  PF-NAME-REMAINDER-TXT     PIC X(20).
005600     05  FILLER                        PIC X(08).
005700     05  PF-BOOK-TYPE-RESERVE REDEFINES FILLER.
005800         10  PF-BOOK-TYPE-CDE          PIC X(01).
005900         10  FILLER                    PIC X(07).
006000 WORKING-STORAGE SECTION.
006100 01  WS-PRT-FILE-STATUS                PIC X(02) VALUE SPACES.
006200 01  WS-PRT-COUNTERS.
006300     05  WS-PRT-READ-CT                PIC S9(7) COMP VALUE ZERO.
006400     05  WS-PRT-EOF-SW                 PIC X(01) VALUE 'N'.
006500         88  PRT-AT-EOF                    VALUE 'Y'.
006600 01  WS-ERROR-AREA.
006700     05  WS-ERR-MSG                    PIC X(40).
006800     05  WS-ERR-PARA                   PIC X(20).
006900 PROCEDURE DIVISION.
007000******************************************************************
007100 A0000-MAIN-CONTROL.
007200******************************************************************
007300     PERFORM B0000-OPEN-FILES     THRU B0000-EXIT
007400     PERFORM C0000-READ-PRT       THRU C0000-EXIT
007500     PERFORM D0000-LIST-RECORDS   THRU D0000-EXIT
007600         UNTIL PRT-AT-EOF
007700     DISPLAY 'PRT.TIP03 - PORTFOLIO RECORDS READ: ' WS-PRT-READ-CT
007800     PERFORM Z0000-CLOSE-FILES    THRU Z0000-EXIT
007900     STOP RUN.
008000 A0000-EXIT.
008100     EXIT.
008200*----------------------------------------------------------------*
008300 B0000-OPEN-FILES.
008400*----------------------------------------------------------------*
008500     OPEN INPUT PRT-MASTER-FILE
008600     IF WS-PRT-FILE-STATUS NOT = '00'
008700         MOVE 'UNABLE TO OPEN PRT-MASTER-FILE' TO WS-ERR-MSG
008800         MOVE 'B0000-OPEN-FILES'               TO WS-ERR-PARA
008900         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
009000     END-IF.
009100 B0000-EXIT.
009200     EXIT.
009300*----------------------------------------------------------------*
009400 C0000-READ-PRT.
009500*----------------------------------------------------------------*
009600     READ PRT-MASTER-FILE
009700         AT END
009800             MOVE 'Y' TO WS-PRT-EOF-SW
009900         NOT AT END
010000             ADD 1 TO WS-PRT-READ-CT
010100     END-READ.
010200 C0000-EXIT.
010300     EXIT.
010400*----------------------------------------------------------------*
010500 D0000-LIST-RECORDS.
010600*----------------------------------------------------------------*
010700     DISPLAY 'PF-ID: ' PF-ID ' PF-NAME: ' PF-NAME
010800     PERFORM C0000-READ-PRT THRU C0000-EXIT.
010900 D0000-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------*
011200 Y0000-ERROR-DISPLAY.
011300*----------------------------------------------------------------*
011400     DISPLAY '*** PRT.TIP03 ERROR ***'
011500     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG
011600     DISPLAY 'FILE STATUS: ' WS-PRT-FILE-STATUS.
011700 Y0000-EXIT.
011800     EXIT.
011900*----------------------------------------------------------------*
012000 Z0000-CLOSE-FILES.
012100*----------------------------------------------------------------*
012200     CLOSE PRT-MASTER-FILE.
012300 Z0000-EXIT.
012400     EXIT.
