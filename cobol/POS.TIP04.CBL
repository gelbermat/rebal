000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   POS.TIP04  --  PORTFOLIO POSITION RECORD LAYOUT / LIST UTIL  *
000500*                                                                *
000600******************************************************************
000700 PROGRAM-ID. POS-MASTER-LAYOUT.
000800 AUTHOR. R L HAUSMAN.
000900 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001000 DATE-WRITTEN. 04/02/1985.
001100 DATE-COMPILED. 04/02/1985.
001200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                        *
001500******************************************************************
001600*  DATE        BY      REQUEST    DESCRIPTION                    *
001700*  ----------  ------  ---------  -----------------------------  *
001800*  04/02/1985  RLH     CR-0126    ORIGINAL LAYOUT - ONE RECORD    *
001900*                                 PER OPEN LOT-LEVEL POSITION.    *
002000*  07/14/1992  T MARR  CR-0978    ADDED POS-QTY-WHOLE REDEFINES   *
002100*                                 FOR ROUND-LOT EDIT CHECKING.    *
002200*  05/06/1994  J OKAFOR CR-1243   ADDED POS-AVG-PRICE-R REDEFINES *
002300*                                 FOR COST-BASIS RECONCILE JOB.   *
002400*  01/22/1999  P CHIU  CR-1958    YEAR 2000 REVIEW - NO 2-DIGIT   *
002500*                                 YEAR FIELDS PRESENT. NO CHANGE. *
002600*  08/11/2003  S TRAN  CR-2280    ADDED FILLER RESERVE FOR FUTURE *
002700*                                 LOT-METHOD-CDE FIELD.           *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS NUMERIC-CHARS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS POS-RUN-VALIDATE-ON
003700     UPSI-0 OFF STATUS IS POS-RUN-VALIDATE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT POS-MASTER-FILE ASSIGN TO POSMAST
004100         ORGANIZATION IS SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-POS-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  POS-MASTER-FILE
004700     RECORD CONTAINS 56 CHARACTERS
004800     LABEL RECORDS ARE STANDARD.
004900 01  POS-MASTER-RECORD.
005000     05  POS-ID                        PIC 9(6).
005100     05  POS-PF-ID                     PIC 9(6).
005200     05  POS-SEC-ID                    PIC X(12).
005300     05  POS-QUANTITY                  PIC S9(9)V9(4).
005400     05  POS-QTY-R REDEFINES POS-QUANTITY.
005500         10  POS-QTY-WHOLE             PIC S9(9).
005600         10  POS-QTY-DECML             PIC 9(4).
005700     05  POS-AVG-PRICE                 PIC S9(9)V99.
005800     05  POS-AVG-PRICE-R REDEFINES POS-AVG-PRICE.
005900         10  POS-AVG-PRICE-WHOLE       PIC S9(9).
006000         10  POS-AVG-PRICE-CENTS       PIC 9(2).
006100     05  FILLER                        PIC X(08).
006200     05  POS-LOT-METHOD-RESERVE REDEFINES FILLER.
006300         10  POS-LOT-METHOD-CDE        PIC X(01).
006400             88  POS-LOT-METHOD-FIFO       VALUE 'F'.
006500             88  POS-LOT-METHOD-AVG-COST   VALUE 'A'.
006600         10  FILLER                    PIC X(07).
006700 WORKING-STORAGE SECTION.
006800 01  WS-POS-FILE-STATUS                PIC X(02) VALUE SPACES.
006900 01  WS-POS-COUNTERS.
007000     05  WS-POS-READ-CT                PIC S9(7) COMP VALUE ZERO.
007100     05  WS-POS-EOF-SW                 PIC X(01) VALUE 'N'.
007200         88  POS-AT-EOF                    VALUE 'Y'.
007300 01  WS-ERROR-AREA.
007400     05  WS-ERR-MSG                    PIC X(40).
007500     05  WS-ERR-PARA                   PIC X(20).
007600 PROCEDURE DIVISION.
007700******************************************************************
007800 A0000-MAIN-CONTROL.
007900******************************************************************
008000     PERFORM B0000-OPEN-FILES     THRU B0000-EXIT
008100     PERFORM C0000-READ-POS       THRU C0000-EXIT
008200     PERFORM D0000-LIST-RECORDS   THRU D0000-EXIT
008300         UNTIL POS-AT-EOF
008400     DISPLAY 'POS.TIP04 - POSITION RECORDS READ: ' WS-POS-READ-CT
008500     PERFORM Z0000-CLOSE-FILES    THRU Z0000-EXIT
008600     STOP RUN.
008700 A0000-EXIT.
008800     EXIT.
008900*----------------------------------------------------------------*
009000 B0000-OPEN-FILES.
009100*----------------------------------------------------------------*
009200     OPEN INPUT POS-MASTER-FILE
009300     IF WS-POS-FILE-STATUS NOT = '00'
009400         MOVE 'UNABLE TO OPEN POS-MASTER-FILE' TO WS-ERR-MSG
009500         MOVE 'B0000-OPEN-FILES'               TO WS-ERR-PARA
009600         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
009700     END-IF.
009800 B0000-EXIT.
009900     EXIT.
010000*----------------------------------------------------------------*
010100 C0000-READ-POS.
010200*----------------------------------------------------------------*
010300     READ POS-MASTER-FILE
010400         AT END
010500             MOVE 'Y' TO WS-POS-EOF-SW
010600         NOT AT END
010700             ADD 1 TO WS-POS-READ-CT
010800     END-READ.
010900 C0000-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------*
011200 D0000-LIST-RECORDS.
011300*----------------------------------------------------------------*
011400     DISPLAY 'POS-ID: ' POS-ID ' POS-PF-ID: ' POS-PF-ID
011500         ' POS-SEC-ID: ' POS-SEC-ID
011600     PERFORM C0000-READ-POS THRU C0000-EXIT.
011700 D0000-EXIT.
011800     EXIT.
011900*----------------------------------------------------------------*
012000 Y0000-ERROR-DISPLAY.
012100*----------------------------------------------------------------*
012200     DISPLAY '*** POS.TIP04 ERROR ***'
012300     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG
012400     DISPLAY 'FILE STATUS: ' WS-POS-FILE-STATUS.
012500 Y0000-EXIT.
012600     EXIT.
012700*----------------------------------------------------------------*
012800 Z0000-CLOSE-FILES.
012900*----------------------------------------------------------------*
013000     CLOSE POS-MASTER-FILE.
013100 Z0000-EXIT.
013200     EXIT.
