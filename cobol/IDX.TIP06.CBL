000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   IDX.TIP06  --  INDEX TARGET-WEIGHT TABLE AND STRATEGY        *
000500*                  CONFIGURATION CONSTANTS / LIST UTILITY        *
000600*                                                                *
000700******************************************************************
000800 PROGRAM-ID. IDX-WEIGHT-LAYOUT.
000900 AUTHOR. S TRAN.
001000 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001100 DATE-WRITTEN. 08/11/2003.
001200 DATE-COMPILED. 08/11/2003.
001300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400******************************************************************
001500*                     C H A N G E   L O G                        *
001600******************************************************************
001700*  DATE        BY      REQUEST    DESCRIPTION                    *
001800*  ----------  ------  ---------  -----------------------------  *
001900*  08/11/2003  STRAN   CR-2282    ORIGINAL - HARD-CODED IMOEX     *
002000*                                 APPROXIMATION TABLE FOR THE     *
002100*                                 LAZY INDEX TRACKING STRATEGY.   *
002200*  02/17/2005  M REYES CR-2410    ADDED STRATEGY CONTROL RECORD   *
002300*                                 (MIN TXN AMT / THRESHOLDS) SO   *
002400*                                 REBALANCE JOB NO LONGER READS   *
002500*                                 THEM FROM A CARD DECK.          *
002600*  09/03/2007  R HAUSMAN CR-2688  YEAR REVIEW FOR PRICE VENDOR    *
002700*                                 SWITCH - NO CHANGE TO WEIGHTS.  *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS NUMERIC-CHARS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS IDX-RUN-VALIDATE-ON
003700     UPSI-0 OFF STATUS IS IDX-RUN-VALIDATE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT IDX-LIST-FILE ASSIGN TO SYSPRINT
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-IDX-FILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  IDX-LIST-FILE
004600     RECORD CONTAINS 80 CHARACTERS
004700     LABEL RECORDS ARE OMITTED.
004800 01  IDX-LIST-LINE                     PIC X(80).
004900 WORKING-STORAGE SECTION.
005000 01  WS-IDX-FILE-STATUS                PIC X(02) VALUE SPACES.
005100*----------------------------------------------------------------*
005200*    IMOEX APPROXIMATION TABLE - 20 ENTRIES, LOADED VIA REDEFINES *
005300*----------------------------------------------------------------*
005400 01  IDX-WEIGHT-TABLE-DATA.
005500     05  FILLER  PIC X(18) VALUE 'SBER        141000'.
005600     05  FILLER  PIC X(18) VALUE 'GAZP        108000'.
005700     05  FILLER  PIC X(18) VALUE 'LKOH        081000'.
005800     05  FILLER  PIC X(18) VALUE 'YNDX        073000'.
005900     05  FILLER  PIC X(18) VALUE 'GMKN        056000'.
006000     05  FILLER  PIC X(18) VALUE 'NVTK        045000'.
006100     05  FILLER  PIC X(18) VALUE 'ROSN        044000'.
006200     05  FILLER  PIC X(18) VALUE 'TCSG        041000'.
006300     05  FILLER  PIC X(18) VALUE 'PLZL        039000'.
006400     05  FILLER  PIC X(18) VALUE 'MTSS        037000'.
006500     05  FILLER  PIC X(18) VALUE 'MAGN        032000'.
006600     05  FILLER  PIC X(18) VALUE 'NLMK        031000'.
006700     05  FILLER  PIC X(18) VALUE 'RUAL        027000'.
006800     05  FILLER  PIC X(18) VALUE 'CHMF        026000'.
006900     05  FILLER  PIC X(18) VALUE 'ALRS        024000'.
007000     05  FILLER  PIC X(18) VALUE 'VTBR        023000'.
007100     05  FILLER  PIC X(18) VALUE 'TATN        022000'.
007200     05  FILLER  PIC X(18) VALUE 'HYDR        021000'.
007300     05  FILLER  PIC X(18) VALUE 'SNGS        018000'.
007400     05  FILLER  PIC X(18) VALUE 'MOEX        017000'.
007500 01  IDX-WEIGHT-TABLE REDEFINES IDX-WEIGHT-TABLE-DATA.
007600     05  IDX-WEIGHT-ENTRY OCCURS 20 TIMES
007700                          INDEXED BY IDX-WGT-IX.
007800         10  IDX-SEC-ID                PIC X(12).
007900         10  IDX-WEIGHT                PIC 9V9(6).
008000*----------------------------------------------------------------*
008100*    STRATEGY CONTROL RECORD - LAZY INDEX TRACKING DEFAULTS       *
008200*----------------------------------------------------------------*
008300 01  IDX-STRATEGY-CONFIG.
008400     05  CFG-MIN-TXN-AMOUNT            PIC S9(9)V99
008500                                        VALUE 1000.00.
008600     05  CFG-MAX-WEIGHT-DEV            PIC 9V9(6)
008700                                        VALUE 0.050000.
008800     05  CFG-REBAL-THRESHOLD           PIC 9V9(6)
008900                                        VALUE 0.020000.
009000     05  CFG-TXN-COST-PCT              PIC 9V9(6)
009100                                        VALUE 0.001000.
009200     05  FILLER                        PIC X(08).
009300     05  CFG-FUTURE-PARAM-RESERVE REDEFINES FILLER
009400                                        PIC X(08).
009500 01  IDX-STRATEGY-CONFIG-R REDEFINES IDX-STRATEGY-CONFIG.
009600     05  CFG-MIN-TXN-AMOUNT-R          PIC S9(9)V99.
009700     05  CFG-THRESHOLD-GROUP.
009800         10  CFG-MAX-WEIGHT-DEV-R      PIC 9V9(6).
009900         10  CFG-REBAL-THRESHOLD-R     PIC 9V9(6).
010000         10  CFG-TXN-COST-PCT-R        PIC 9V9(6).
010100     05  FILLER                        PIC X(08).
010200 01  WS-IDX-SUBSCRIPT                  PIC S9(4) COMP VALUE ZERO.
010300 PROCEDURE DIVISION.
010400******************************************************************
010500 A0000-MAIN-CONTROL.
010600******************************************************************
010700     OPEN OUTPUT IDX-LIST-FILE
010800     PERFORM B0000-LIST-WEIGHTS THRU B0000-EXIT
010900         VARYING WS-IDX-SUBSCRIPT FROM 1 BY 1
011000         UNTIL WS-IDX-SUBSCRIPT > 20
011100     MOVE SPACES TO IDX-LIST-LINE
011200     STRING 'MIN TXN AMOUNT/MAX WT DEV/REBAL THRESH: '
011300         CFG-MIN-TXN-AMOUNT ' ' CFG-MAX-WEIGHT-DEV ' '
011400         CFG-REBAL-THRESHOLD
011500         DELIMITED BY SIZE INTO IDX-LIST-LINE
011600     WRITE IDX-LIST-LINE
011700     CLOSE IDX-LIST-FILE
011800     STOP RUN.
011900 A0000-EXIT.
012000     EXIT.
012100*----------------------------------------------------------------*
012200 B0000-LIST-WEIGHTS.
012300*----------------------------------------------------------------*
012400     MOVE SPACES TO IDX-LIST-LINE
012500     STRING IDX-SEC-ID (WS-IDX-SUBSCRIPT) ' '
012600         IDX-WEIGHT (WS-IDX-SUBSCRIPT)
012700         DELIMITED BY SIZE INTO IDX-LIST-LINE
012800     WRITE IDX-LIST-LINE.
012900 B0000-EXIT.
013000     EXIT.
