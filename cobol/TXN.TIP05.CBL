000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   TXN.TIP05  --  TRANSACTION LEDGER RECORD LAYOUT / LIST UTIL  *
000500*                                                                *
000600******************************************************************
000700 PROGRAM-ID. TXN-LEDGER-LAYOUT.
000800 AUTHOR. J OKAFOR.
000900 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001000 DATE-WRITTEN. 05/06/1994.
001100 DATE-COMPILED. 05/06/1994.
001200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                        *
001500******************************************************************
001600*  DATE        BY      REQUEST    DESCRIPTION                    *
001700*  ----------  ------  ---------  -----------------------------  *
001800*  05/06/1994  JOKAFOR CR-1244    ORIGINAL LAYOUT - REPLACES THE  *
001900*                                 OLD DVRA.TIP01 DISTRIBUTION     *
002000*                                 REFRESHER FOR ALL BUY/SELL/DIV  *
002100*                                 ACTIVITY GOING FORWARD.         *
002200*  11/30/1996  T MARR  CR-1590    ADDED TX-TYPE-CDE 88-LEVELS FOR *
002300*                                 SPLIT AND MERGER PASS-THROUGH   *
002400*                                 TYPES (NO CALC, RECORD ONLY).   *
002500*  01/22/1999  P CHIU  CR-1959    YEAR 2000 REVIEW - TX-DATE-CC   *
002600*                                 ADDED, CENTURY NO LONGER        *
002700*                                 ASSUMED.                        *
002800*  08/11/2003  S TRAN  CR-2281    ADDED FILLER RESERVE FOR FUTURE *
002900*                                 SETTLE-DATE FIELD.              *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMERIC-CHARS IS '0' THRU '9'
003800     UPSI-0 ON STATUS IS TXN-RUN-VALIDATE-ON
003900     UPSI-0 OFF STATUS IS TXN-RUN-VALIDATE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TXN-LEDGER-FILE ASSIGN TO TXNLDGR
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS WS-TXN-FILE-STATUS.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  TXN-LEDGER-FILE
004900     RECORD CONTAINS 76 CHARACTERS
005000     LABEL RECORDS ARE STANDARD.
005100 01  TXN-LEDGER-RECORD.
005200     05  TX-ID                         PIC 9(8).
005300     05  TX-PF-ID                      PIC 9(6).
005400     05  TX-SEC-ID                     PIC X(12).
005500     05  TX-TYPE-CDE                   PIC X(1).
005600         88  TX-TYPE-BUY                   VALUE 'B'.
005700         88  TX-TYPE-SELL                  VALUE 'S'.
005800         88  TX-TYPE-DIVIDEND              VALUE 'D'.
005900         88  TX-TYPE-SPLIT                 VALUE 'X'.
006000         88  TX-TYPE-MERGER                 VALUE 'M'.
006100     05  TX-DATE.
006200         10  TX-DATE-CC-YY.
006300             15  TX-DATE-CC            PIC 9(2).
006400             15  TX-DATE-YY            PIC 9(2).
006500         10  TX-DATE-MM                PIC 9(2).
006600         10  TX-DATE-DD                PIC 9(2).
006700     05  TX-DATE-YYYYMMDD REDEFINES TX-DATE
006800                                       PIC 9(8).
006900     05  TX-QUANTITY                   PIC S9(9)V9(4).
007000     05  TX-QUANTITY-R REDEFINES TX-QUANTITY.
007100         10  TX-QUANTITY-WHOLE         PIC S9(9).
007200         10  TX-QUANTITY-DECML         PIC 9(4).
007300     05  TX-PRICE                      PIC S9(9)V99.
007400     05  TX-COMMISSION                 PIC S9(7)V99.
007500     05  FILLER                        PIC X(08).
007600     05  TX-SETTLE-DATE-RESERVE REDEFINES FILLER
007700                                       PIC X(08).
007800 WORKING-STORAGE SECTION.
007900 01  WS-TXN-FILE-STATUS                PIC X(02) VALUE SPACES.
008000 01  WS-TXN-COUNTERS.
008100     05  WS-TXN-READ-CT                PIC S9(7) COMP VALUE ZERO.
008200     05  WS-TXN-EOF-SW                 PIC X(01) VALUE 'N'.
008300         88  TXN-AT-EOF                    VALUE 'Y'.
008400 01  WS-ERROR-AREA.
008500     05  WS-ERR-MSG                    PIC X(40).
008600     05  WS-ERR-PARA                   PIC X(20).
008700 PROCEDURE DIVISION.
008800******************************************************************
008900 A0000-MAIN-CONTROL.
009000******************************************************************
009100     PERFORM B0000-OPEN-FILES     THRU B0000-EXIT
009200     PERFORM C0000-READ-TXN       THRU C0000-EXIT
009300     PERFORM D0000-LIST-RECORDS   THRU D0000-EXIT
009400         UNTIL TXN-AT-EOF
009500     DISPLAY 'TXN.TIP05 - LEDGER RECORDS READ: ' WS-TXN-READ-CT
009600     PERFORM Z0000-CLOSE-FILES    THRU Z0000-EXIT
009700     STOP RUN.
009800 A0000-EXIT.
009900     EXIT.
010000*----------------------------------------------------------------*
010100 B0000-OPEN-FILES.
010200*----------------------------------------------------------------*
010300     OPEN INPUT TXN-LEDGER-FILE
010400     IF WS-TXN-FILE-STATUS NOT = '00'
010500         MOVE 'UNABLE TO OPEN TXN-LEDGER-FILE' TO WS-ERR-MSG
010600         MOVE 'B0000-OPEN-FILES'               TO WS-ERR-PARA
010700         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
010800     END-IF.
010900 B0000-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------*
011200 C0000-READ-TXN.
011300*----------------------------------------------------------------*
011400     READ TXN-LEDGER-FILE
011500         AT END
011600             MOVE 'Y' TO WS-TXN-EOF-SW
011700         NOT AT END
011800             ADD 1 TO WS-TXN-READ-CT
011900     END-READ.
012000 C0000-EXIT.
012100     EXIT.
012200*----------------------------------------------------------------*
012300 D0000-LIST-RECORDS.
012400*----------------------------------------------------------------*
012500     DISPLAY 'TX-ID: ' TX-ID ' TX-PF-ID: ' TX-PF-ID
012600         ' TX-TYPE: ' TX-TYPE-CDE
012700     PERFORM C0000-READ-TXN THRU C0000-EXIT.
012800 D0000-EXIT.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 Y0000-ERROR-DISPLAY.
013200*----------------------------------------------------------------*
013300     DISPLAY '*** TXN.TIP05 ERROR ***'
013400     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG
013500     DISPLAY 'FILE STATUS: ' WS-TXN-FILE-STATUS.
013600 Y0000-EXIT.
013700     EXIT.
013800*----------------------------------------------------------------*
013900 Z0000-CLOSE-FILES.
014000*----------------------------------------------------------------*
014100     CLOSE TXN-LEDGER-FILE.
014200 Z0000-EXIT.
014300     EXIT.
