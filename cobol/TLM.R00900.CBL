000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   TLM.R00900  --  TRANSACTION LEDGER MAINTENANCE               *
000500*                                                                *
000600*   READS THE RAW BUY/SELL/DIVIDEND/SPLIT/MERGER ACTIVITY FILE,  *
000700*   ASSIGNS THE NEXT SEQUENTIAL LEDGER NUMBER, DERIVES THE GROSS  *
000800*   TRADE AMOUNT AND NET COST OF EACH TRADE, AND WRITES THE       *
000900*   POSTED TRANSACTION LEDGER USED BY THE VALUATION AND ACTIVITY  *
001000*   REPORTING RUN (RBL.R00901).                                  *
001100*                                                                *
001200******************************************************************
001300 PROGRAM-ID. TLM-LEDGER-MAINT.
001400 AUTHOR. J OKAFOR.
001500 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001600 DATE-WRITTEN. 05/06/1994.
001700 DATE-COMPILED. 05/06/1994.
001800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900******************************************************************
002000*                     C H A N G E   L O G                        *
002100******************************************************************
002200*  DATE        BY      REQUEST    DESCRIPTION                    *
002300*  ----------  ------  ---------  -----------------------------  *
002400*  05/06/1994  JOKAFOR CR-1240    ORIGINAL - REPLACES THE OLD     *
002500*                                 DVRA.TIP01 DISTRIBUTION         *
002600*                                 REFRESHER FOR ALL ACTIVITY.     *
002700*  11/02/1996  T MARR  CR-1522    ADDED COMMISSION NETTING SO     *
002800*                                 LEDGER CARRIES NET COST, NOT    *
002900*                                 JUST GROSS TRADE AMOUNT.        *
003000*  01/22/1999  P CHIU  CR-1955    YEAR 2000 REVIEW - CONVERTED    *
003100*                                 TX-DATE TO A CC/YY/MM/DD GROUP  *
003200*                                 SO CENTURY IS NEVER ASSUMED.    *
003300*  08/11/2003  S TRAN  CR-2280    ADDED SPLIT/MERGER PASS-THROUGH *
003400*                                 - POSTED AS-IS, NO AMOUNT MATH. *
003500*  02/17/2005  M REYES CR-2412    LEDGER NUMBER NOW ASSIGNED HERE *
003600*                                 INSTEAD OF BY THE UPSTREAM      *
003700*                                 ORDER MANAGEMENT FEED.          *
003800*  06/18/2009  R HAUSMAN CR-2761  REJECT TRANSACTIONS FOR A       *
003900*                                 SECURITY OR PORTFOLIO NOT ON    *
004000*                                 THE CURRENT MASTER FILES.       *
004100*  09/30/2011  D WALSH  CR-3050   REMOVED THE CR-2761 MASTER-FILE *
004200*                                 CROSS-CHECK - INTRADAY MASTER   *
004300*                                 REFRESHES LAGGED THE ACTIVITY   *
004400*                                 FEED AND WERE SILENTLY DROPPING *
004500*                                 GOOD TRADES.  ALL ACTIVITY IS   *
004600*                                 POSTED NOW; SECMAST/PRTMAST ARE *
004700*                                 NO LONGER READ BY THIS PROGRAM. *
004800*  09/30/2011  D WALSH  CR-3050   UPSI-0 REPURPOSED AS THE RUN    *
004900*                                 DIAGNOSTIC-COUNTS SWITCH - THE  *
005000*                                 VALIDATE SWITCH IT DROVE NO     *
005100*                                 LONGER EXISTS.                  *
005200*  09/30/2011  D WALSH  CR-3050   FINALLY CARRIED THE 1999 Y2K    *
005300*                                 REVIEW'S CC/YY/MM/DD BREAKOUT   *
005400*                                 (CR-1955) ONTO THE TRADE DATE   *
005500*                                 ON BOTH THE RAW AND LEDGER      *
005600*                                 RECORDS - IT WAS NEVER ACTUALLY *
005700*                                 ADDED TO THIS COPYBOOK IN 1999. *
005800*  04/03/2014  B OSEI   CR-3071   AUDIT FOUND DIVIDEND ROWS       *
005900*                                 POSTING TOTAL-COST EQUAL TO THE *
006000*                                 GROSS AMOUNT, WITH NO COMMISSION*
006100*                                 NETTED OUT.  TOTAL-COST NOW     *
006200*                                 SUBTRACTS COMMISSION FOR EVERY  *
006300*                                 PRICED TYPE THAT IS NOT A BUY.  *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS NUMERIC-CHARS IS '0' THRU '9'
007200     UPSI-0 ON STATUS IS TLM-RUN-DIAG-ON
007300     UPSI-0 OFF STATUS IS TLM-RUN-DIAG-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TLM-TXN-IN-FILE ASSIGN TO TXNRAW
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-TXI-FILE-STATUS.
008000     SELECT TLM-LEDGER-OUT-FILE ASSIGN TO TXNLDGR
008100         ORGANIZATION IS SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-TXO-FILE-STATUS.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  TLM-TXN-IN-FILE
008700     RECORD CONTAINS 55 CHARACTERS
008800     LABEL RECORDS ARE STANDARD.
008900 01  TLM-TXN-IN-RECORD.
009000     05  TXI-PF-ID                     PIC 9(06).
009100     05  TXI-SEC-ID                    PIC X(12).
009200     05  TXI-TYPE-CDE                  PIC X(01).
009300         88  TXI-TYPE-BUY                  VALUE 'B'.
009400         88  TXI-TYPE-SELL                 VALUE 'S'.
009500         88  TXI-TYPE-DIVIDEND             VALUE 'D'.
009600         88  TXI-TYPE-SPLIT                VALUE 'X'.
009700         88  TXI-TYPE-MERGER               VALUE 'M'.
009800     05  TXI-DATE                      PIC 9(08).
009900*    CR-3050 - CENTURY/YEAR/MONTH/DAY BREAKOUT, LONG PROMISED BY  *
010000*    THE 1999 Y2K REVIEW AND NEVER ACTUALLY CARRIED HERE UNTIL    *
010100*    NOW.                                                        *
010200     05  TXI-DATE-R REDEFINES TXI-DATE.
010300         10  TXI-DATE-CC               PIC 9(02).
010400         10  TXI-DATE-YY                PIC 9(02).
010500         10  TXI-DATE-MM                PIC 9(02).
010600         10  TXI-DATE-DD                PIC 9(02).
010700     05  TXI-QUANTITY                  PIC S9(09)V9(4).
010800     05  TXI-PRICE                     PIC S9(09)V99.
010900     05  TXI-COMMISSION                PIC S9(07)V99.
011000 FD  TLM-LEDGER-OUT-FILE
011100     RECORD CONTAINS 67 CHARACTERS
011200     LABEL RECORDS ARE STANDARD.
011300 01  TLM-LEDGER-OUT-RECORD.
011400     05  TXL-ID                        PIC 9(08).
011500     05  TXL-PF-ID                     PIC 9(06).
011600     05  TXL-SEC-ID                    PIC X(12).
011700     05  TXL-TYPE-CDE                  PIC X(01).
011800     05  TXL-DATE                      PIC 9(08).
011900     05  TXL-DATE-R REDEFINES TXL-DATE.
012000         10  TXL-DATE-CC               PIC 9(02).
012100         10  TXL-DATE-YY                PIC 9(02).
012200         10  TXL-DATE-MM                PIC 9(02).
012300         10  TXL-DATE-DD                PIC 9(02).
012400     05  TXL-QUANTITY                  PIC S9(09)V9(4).
012500     05  TXL-PRICE                     PIC S9(09)V99.
012600     05  TXL-COMMISSION                PIC S9(07)V99.
012700     05  TXL-TOTAL-AMOUNT              PIC S9(11)V99.
012800     05  TXL-TOTAL-COST                PIC S9(11)V99.
012900 WORKING-STORAGE SECTION.
013000 01  WS-TXI-FILE-STATUS                PIC X(02) VALUE SPACES.
013100 01  WS-TXO-FILE-STATUS                PIC X(02) VALUE SPACES.
013200 01  WS-COUNTERS.
013300     05  WS-TXI-READ-CT                PIC S9(7) COMP VALUE ZERO.
013400     05  WS-TXO-WRITE-CT               PIC S9(7) COMP VALUE ZERO.
013500     05  WS-NEXT-LEDGER-NBR            PIC 9(08) VALUE ZERO.
013600 01  WS-NEXT-LEDGER-NBR-R REDEFINES WS-NEXT-LEDGER-NBR.
013700     05  WS-NEXT-LEDGER-CC-YY          PIC 9(04).
013800     05  WS-NEXT-LEDGER-SEQ            PIC 9(04).
013900 01  WS-SWITCHES.
014000     05  WS-TXI-EOF-SW                 PIC X(01) VALUE 'N'.
014100         88  TXI-AT-EOF                    VALUE 'Y'.
014200 01  WS-ERROR-AREA.
014300     05  WS-ERR-MSG                    PIC X(40).
014400     05  WS-ERR-PARA                   PIC X(20).
014500 PROCEDURE DIVISION.
014600******************************************************************
014700 A0000-MAIN-CONTROL.
014800******************************************************************
014900     PERFORM B0000-OPEN-FILES         THRU B0000-EXIT
015000     PERFORM C0000-READ-TXN           THRU C0000-EXIT
015100     PERFORM D0000-PROCESS-TXN        THRU D0000-EXIT
015200         UNTIL TXI-AT-EOF
015300     IF TLM-RUN-DIAG-ON
015400         DISPLAY 'TLM.R00900 - TRANSACTIONS READ.......: '
015500             WS-TXI-READ-CT
015600         DISPLAY 'TLM.R00900 - LEDGER ROWS POSTED......: '
015700             WS-TXO-WRITE-CT
015800     END-IF
015900     PERFORM Z0000-CLOSE-FILES        THRU Z0000-EXIT
016000     STOP RUN.
016100 A0000-EXIT.
016200     EXIT.
016300*----------------------------------------------------------------*
016400 B0000-OPEN-FILES.
016500*----------------------------------------------------------------*
016600     OPEN INPUT  TLM-TXN-IN-FILE
016700     IF WS-TXI-FILE-STATUS NOT = '00'
016800         MOVE 'UNABLE TO OPEN TLM-TXN-IN-FILE'  TO WS-ERR-MSG
016900         MOVE 'B0000-OPEN-FILES'                TO WS-ERR-PARA
017000         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
017100     END-IF
017200     OPEN OUTPUT TLM-LEDGER-OUT-FILE
017300     IF WS-TXO-FILE-STATUS NOT = '00'
017400         MOVE 'UNABLE TO OPEN TLM-LEDGER-OUT-FILE'  TO WS-ERR-MSG
017500         MOVE 'B0000-OPEN-FILES'                    TO WS-ERR-PARA
017600         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
017700     END-IF.
017800 B0000-EXIT.
017900     EXIT.
018000*----------------------------------------------------------------*
018100 C0000-READ-TXN.
018200*----------------------------------------------------------------*
018300     READ TLM-TXN-IN-FILE
018400         AT END
018500             MOVE 'Y' TO WS-TXI-EOF-SW
018600         NOT AT END
018700             ADD 1 TO WS-TXI-READ-CT
018800     END-READ.
018900 C0000-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------*
019200 D0000-PROCESS-TXN.
019300*----------------------------------------------------------------*
019400*    CR-3050 - EVERY TRANSACTION READ IS POSTED; THE CR-2761      *
019500*    MASTER-FILE CROSS-CHECK THAT USED TO GATE THIS WAS REMOVED   *
019600*    BECAUSE IT DROPPED GOOD TRADES WHEN THE MASTER REFRESH RAN   *
019700*    BEHIND THE ACTIVITY FEED.                                    *
019800     PERFORM D2000-DERIVE-TOTALS THRU D2000-EXIT
019900     PERFORM D3000-WRITE-LEDGER  THRU D3000-EXIT
020000     PERFORM C0000-READ-TXN THRU C0000-EXIT.
020100 D0000-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 D2000-DERIVE-TOTALS.
020500*----------------------------------------------------------------*
020600*    BUSINESS RULE 1 - TOTAL-AMOUNT = QUANTITY * PRICE.  TOTAL-   *
020700*    COST ADDS COMMISSION FOR A BUY AND SUBTRACTS IT FOR EVERY    *
020800*    OTHER PRICED TYPE, DIVIDEND INCLUDED - THERE IS NO GROSS-    *
020900*    AMOUNT-ONLY LEG (CR-3071).  SPLIT AND MERGER ROWS CARRY NO   *
021000*    AMOUNT MATH - POSTED AS-IS (CR-2280).                        *
021100     ADD 1 TO WS-NEXT-LEDGER-SEQ
021200     IF WS-NEXT-LEDGER-SEQ > 9999
021300         MOVE 1 TO WS-NEXT-LEDGER-SEQ
021400     END-IF
021500     MOVE TXI-PF-ID       TO TXL-PF-ID
021600     MOVE TXI-SEC-ID      TO TXL-SEC-ID
021700     MOVE TXI-TYPE-CDE    TO TXL-TYPE-CDE
021800     MOVE TXI-DATE        TO TXL-DATE
021900     MOVE TXI-QUANTITY    TO TXL-QUANTITY
022000     MOVE TXI-PRICE       TO TXL-PRICE
022100     MOVE TXI-COMMISSION  TO TXL-COMMISSION
022200     MOVE WS-NEXT-LEDGER-NBR TO TXL-ID
022300     IF TXI-TYPE-SPLIT OR TXI-TYPE-MERGER
022400         MOVE ZERO TO TXL-TOTAL-AMOUNT
022500         MOVE ZERO TO TXL-TOTAL-COST
022600     ELSE
022700         COMPUTE TXL-TOTAL-AMOUNT ROUNDED =
022800             TXI-QUANTITY * TXI-PRICE
022900         EVALUATE TRUE
023000             WHEN TXI-TYPE-BUY
023100                 ADD TXL-TOTAL-AMOUNT TXI-COMMISSION
023200                     GIVING TXL-TOTAL-COST
023300             WHEN OTHER
023400                 SUBTRACT TXI-COMMISSION FROM TXL-TOTAL-AMOUNT
023500                     GIVING TXL-TOTAL-COST
023600         END-EVALUATE
023700     END-IF.
023800 D2000-EXIT.
023900     EXIT.
024000*----------------------------------------------------------------*
024100 D3000-WRITE-LEDGER.
024200*----------------------------------------------------------------*
024300     WRITE TLM-LEDGER-OUT-RECORD
024400     IF WS-TXO-FILE-STATUS NOT = '00'
024500         MOVE 'UNABLE TO WRITE LEDGER RECORD' TO WS-ERR-MSG
024600         MOVE 'D3000-WRITE-LEDGER'            TO WS-ERR-PARA
024700         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
024800     ELSE
024900         ADD 1 TO WS-TXO-WRITE-CT
025000     END-IF.
025100 D3000-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------*
025400 Y0000-ERROR-DISPLAY.
025500*----------------------------------------------------------------*
025600     DISPLAY '*** TLM.R00900 ERROR ***'
025700     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG.
025800 Y0000-EXIT.
025900     EXIT.
026000*----------------------------------------------------------------*
026100 Z0000-CLOSE-FILES.
026200*----------------------------------------------------------------*
026300     CLOSE TLM-TXN-IN-FILE
026400     CLOSE TLM-LEDGER-OUT-FILE.
026500 Z0000-EXIT.
026600     EXIT.
