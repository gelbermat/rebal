000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   REC.TIP08  --  REBALANCE RECOMMENDATION OUTPUT RECORD        *
000500*                  LAYOUT / LIST UTILITY                         *
000600*                                                                *
000700******************************************************************
000800 PROGRAM-ID. REC-RECOMMEND-LAYOUT.
000900 AUTHOR. M REYES.
001000 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001100 DATE-WRITTEN. 03/02/2005.
001200 DATE-COMPILED. 03/02/2005.
001300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400******************************************************************
001500*                     C H A N G E   L O G                        *
001600******************************************************************
001700*  DATE        BY      REQUEST    DESCRIPTION                    *
001800*  ----------  ------  ---------  -----------------------------  *
001900*  03/02/2005  MREYES  CR-2411    ORIGINAL - REBALANCE ORDER      *
002000*                                 RECOMMENDATION EXTRACT FOR THE  *
002100*                                 LAZY INDEX TRACKING STRATEGY.   *
002200*  06/18/2009  R HAUSMAN CR-2760  ADDED REC-PRIORITY-CDE 88-      *
002300*                                 LEVELS SO TRADE DESK CAN SORT   *
002400*                                 THE EXTRACT BY BAND.            *
002500*  01/11/2013  J OKAFOR CR-3021   ADDED REC-EST-COST-AMT SO THE   *
002600*                                 EXTRACT CARRIES ITS OWN LAZY    *
002700*                                 FILTER TEST RESULT, NOT JUST    *
002800*                                 THE RAW QUANTITY CHANGE.        *
002900*  03/15/2022  L FENWICK CR-3350   WIDENED REC-ACTION-CDE FROM A  *
003000*                                 SINGLE LETTER CODE TO A 4-BYTE  *
003100*                                 REC-ACTION HOLDING THE WORD     *
003200*                                 BUY/SELL/HOLD - THE TRADE DESK  *
003300*                                 EXTRACT NO LONGER DECODES A     *
003400*                                 SINGLE CHARACTER BY HAND.       *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS NUMERIC-CHARS IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS REC-RUN-VALIDATE-ON
004400     UPSI-0 OFF STATUS IS REC-RUN-VALIDATE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT REC-RECOMMEND-FILE ASSIGN TO RECFILE
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-REC-FILE-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  REC-RECOMMEND-FILE
005400     RECORD CONTAINS 88 CHARACTERS
005500     LABEL RECORDS ARE STANDARD.
005600 01  REC-RECOMMEND-RECORD.
005700     05  REC-PF-ID                     PIC 9(06).
005800     05  REC-SEC-ID                    PIC X(12).
005900     05  REC-CUR-QUANTITY              PIC S9(09)V9(4).
006000     05  REC-CUR-QTY-R REDEFINES REC-CUR-QUANTITY.
006100         10  REC-CUR-QTY-WHOLE         PIC S9(09).
006200         10  REC-CUR-QTY-DEC           PIC 9(04).
006300     05  REC-CUR-WEIGHT                PIC 9V9(6).
006400     05  REC-TGT-WEIGHT                PIC 9V9(6).
006500     05  REC-TGT-QUANTITY              PIC S9(09)V9(4).
006600     05  REC-QTY-CHANGE                PIC S9(09)V9(4).
006700     05  REC-ACTION                    PIC X(04).
006800         88  REC-ACTION-BUY                VALUE 'BUY '.
006900         88  REC-ACTION-SELL               VALUE 'SELL'.
007000         88  REC-ACTION-HOLD               VALUE 'HOLD'.
007100     05  REC-EST-COST-AMT              PIC S9(09)V99.
007200     05  REC-EST-COST-R REDEFINES REC-EST-COST-AMT.
007300         10  REC-EST-COST-WHOLE       PIC S9(09).
007400         10  REC-EST-COST-CENTS       PIC 9(02).
007500     05  REC-PRIORITY-CDE              PIC 9(01).
007600         88  REC-PRIORITY-1-CRITICAL      VALUE 1.
007700         88  REC-PRIORITY-2-HIGH          VALUE 2.
007800         88  REC-PRIORITY-3-MEDIUM        VALUE 3.
007900         88  REC-PRIORITY-4-LOW           VALUE 4.
008000     05  FILLER                        PIC X(01).
008100 01  REC-RECOMMEND-RECORD-R REDEFINES REC-RECOMMEND-RECORD.
008200     05  FILLER                        PIC X(18).
008300     05  REC-QTY-WEIGHT-VIEW.
008400         10  FILLER                    PIC X(13).
008500         10  FILLER                    PIC X(07).
008600         10  FILLER                    PIC X(07).
008700     05  FILLER                        PIC X(43).
008800 WORKING-STORAGE SECTION.
008900 01  WS-REC-FILE-STATUS                PIC X(02) VALUE SPACES.
009000 01  WS-REC-COUNTERS.
009100     05  WS-REC-WRITE-CT               PIC S9(7) COMP VALUE ZERO.
009200     05  WS-REC-EOF-SW                 PIC X(01) VALUE 'N'.
009300         88  REC-AT-EOF                    VALUE 'Y'.
009400 01  WS-ERROR-AREA.
009500     05  WS-ERR-MSG                    PIC X(40).
009600     05  WS-ERR-PARA                   PIC X(20).
009700 PROCEDURE DIVISION.
009800******************************************************************
009900 A0000-MAIN-CONTROL.
010000******************************************************************
010100     PERFORM B0000-OPEN-FILES    THRU B0000-EXIT
010200     MOVE 000101 TO REC-PF-ID
010300     MOVE 'SBER'  TO REC-SEC-ID
010400     SET REC-ACTION-BUY TO TRUE
010500     SET REC-PRIORITY-2-HIGH TO TRUE
010600     PERFORM C0000-WRITE-SAMPLE  THRU C0000-EXIT
010700     DISPLAY 'REC.TIP08 - RECOMMENDATION RECORDS WRITTEN: '
010800         WS-REC-WRITE-CT
010900     PERFORM Z0000-CLOSE-FILES   THRU Z0000-EXIT
011000     STOP RUN.
011100 A0000-EXIT.
011200     EXIT.
011300*----------------------------------------------------------------*
011400 B0000-OPEN-FILES.
011500*----------------------------------------------------------------*
011600     OPEN OUTPUT REC-RECOMMEND-FILE
011700     IF WS-REC-FILE-STATUS NOT = '00'
011800         MOVE 'UNABLE TO OPEN REC-RECOMMEND-FILE' TO WS-ERR-MSG
011900         MOVE 'B0000-OPEN-FILES'                  TO WS-ERR-PARA
012000         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
012100     END-IF.
012200 B0000-EXIT.
012300     EXIT.
012400*----------------------------------------------------------------*
012500 C0000-WRITE-SAMPLE.
012600*----------------------------------------------------------------*
012700     WRITE REC-RECOMMEND-RECORD
012800     IF WS-REC-FILE-STATUS NOT = '00'
012900         MOVE 'UNABLE TO WRITE REC-RECOMMEND-RECORD' TO WS-ERR-MSG
013000         MOVE 'C0000-WRITE-SAMPLE'                   TO WS-ERR-PARA
013100         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
013200     ELSE
013300         ADD 1 TO WS-REC-WRITE-CT
013400     END-IF.
013500 C0000-EXIT.
013600     EXIT.
013700*----------------------------------------------------------------*
013800 Y0000-ERROR-DISPLAY.
013900*----------------------------------------------------------------*
014000     DISPLAY '*** REC.TIP08 ERROR ***'
014100     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG
014200     DISPLAY 'FILE STATUS: ' WS-REC-FILE-STATUS.
014300 Y0000-EXIT.
014400     EXIT.
014500*----------------------------------------------------------------*
014600 Z0000-CLOSE-FILES.
014700*----------------------------------------------------------------*
014800     CLOSE REC-RECOMMEND-FILE.
014900 Z0000-EXIT.
015000     EXIT.
