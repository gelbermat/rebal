000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   SEC.TIP01  --  SECURITY MASTER RECORD LAYOUT / LIST UTILITY  *
000500*                                                                *
000600******************************************************************
000700 PROGRAM-ID. SEC-MASTER-LAYOUT.
000800 AUTHOR. R L HAUSMAN.
000900 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001000 DATE-WRITTEN. 03/14/1985.
001100 DATE-COMPILED. 03/14/1985.
001200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                        *
001500******************************************************************
001600*  DATE        BY    REQUEST     DESCRIPTION                     *
001700*  ----------  ----  ----------  ------------------------------  *
001800*  03/14/1985  RLH   CR-0118     ORIGINAL LAYOUT - TICKER/NAME    *
001900*                                MASTER FOR EQUITY POSITION RUN.  *
002000*  09/02/1987  RLH   CR-0344     ADDED SEC-CATEGORY-CDE FOR NEW   *
002100*                                ASSET ALLOCATION REPORTING JOB.  *
002200*  11/19/1990  T MARR CR-0812    WIDENED SEC-NAME TO X(40) PER    *
002300*                                QUOTE VENDOR CONVERSION.         *
002400*  05/06/1994  J OKAFOR CR-1240  ADDED SEC-XREF-CDE REDEFINES     *
002500*                                FOR CUSIP CROSS REFERENCE WORK.  *
002600*  01/22/1999  P CHIU  CR-1955   YEAR 2000 REVIEW - NO 2-DIGIT    *
002700*                                YEAR FIELDS PRESENT. NO CHANGE.  *
002800*  08/11/2003  S TRAN  CR-2277   ADDED FILLER RESERVE FOR FUTURE  *
002900*                                EXCHANGE-CODE FIELD.             *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS ALPHA-CHARS   IS 'A' THRU 'Z'
003800     CLASS NUMERIC-CHARS IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS SEC-RUN-VALIDATE-ON
004000     UPSI-0 OFF STATUS IS SEC-RUN-VALIDATE-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SEC-MASTER-FILE ASSIGN TO SECMAST
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-SEC-FILE-STATUS.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  SEC-MASTER-FILE
005000     RECORD CONTAINS 60 CHARACTERS
005100     LABEL RECORDS ARE STANDARD.
005200 01  SEC-MASTER-RECORD.
005300     05  SEC-ID                        PIC X(12).
005400     05  SEC-NAME                      PIC X(40).
005500     05  SEC-NAME-R REDEFINES SEC-NAME.
005600         10  SEC-NAME-SHORT-TXT        PIC X(20).
005700         10  SEC-NAME-SUFFIX-TXT       PIC X(20).
005800     05  SEC-XREF-AREA REDEFINES SEC-NAME.
005900         10  SEC-XREF-CUSIP-CDE        PIC X(9).
006000         10  SEC-XREF-EXCH-CDE         PIC X(2).
006100         10  FILLER                    PIC X(29).
006200     05  FILLER                        PIC X(08).
006300     05  SEC-EXCH-RESERVE REDEFINES FILLER
006400                                   PIC X(08).
006500 WORKING-STORAGE SECTION.
006600 01  WS-SEC-FILE-STATUS                PIC X(02) VALUE SPACES.
006700 01  WS-SEC-COUNTERS.
006800     05  WS-SEC-READ-CT                PIC S9(7) COMP VALUE ZERO.
006900     05  WS-SEC-EOF-SW                 PIC X(01) VALUE 'N'.
007000         88  SEC-AT-EOF                    VALUE 'Y'.
007100 01  WS-ERROR-AREA.
007200     05  WS-ERR-MSG                    PIC X(40).
007300     05  WS-ERR-PARA                   PIC X(20).
007400 PROCEDURE DIVISION.
007500******************************************************************
007600 A0000-MAIN-CONTROL.
007700******************************************************************
007800     PERFORM B0000-OPEN-FILES     THRU B0000-EXIT
007900     PERFORM C0000-READ-SEC       THRU C0000-EXIT
008000     PERFORM D0000-LIST-RECORDS   THRU D0000-EXIT
008100         UNTIL SEC-AT-EOF
008200     DISPLAY 'SEC.TIP01 - SECURITY MASTER RECORDS READ: '
008300         WS-SEC-READ-CT
008400     PERFORM Z0000-CLOSE-FILES    THRU Z0000-EXIT
008500     STOP RUN.
008600 A0000-EXIT.
008700     EXIT.
008800*----------------------------------------------------------------*
008900 B0000-OPEN-FILES.
009000*----------------------------------------------------------------*
009100     OPEN INPUT SEC-MASTER-FILE
009200     IF WS-SEC-FILE-STATUS NOT = '00'
009300         MOVE 'UNABLE TO OPEN SEC-MASTER-FILE' TO WS-ERR-MSG
009400         MOVE 'B0000-OPEN-FILES'               TO WS-ERR-PARA
009500         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
009600     END-IF.
009700 B0000-EXIT.
009800     EXIT.
009900*----------------------------------------------------------------*
010000 C0000-READ-SEC.
010100*----------------------------------------------------------------*
010200     READ SEC-MASTER-FILE
010300         AT END
010400             MOVE 'Y' TO WS-SEC-EOF-SW
010500         NOT AT END
010600             ADD 1 TO WS-SEC-READ-CT
010700     END-READ.
010800 C0000-EXIT.
010900     EXIT.
011000*----------------------------------------------------------------*
011100 D0000-LIST-RECORDS.
011200*----------------------------------------------------------------*
011300     DISPLAY 'SEC-ID: ' SEC-ID ' SEC-NAME: ' SEC-NAME
011400     PERFORM C0000-READ-SEC THRU C0000-EXIT.
011500 D0000-EXIT.
011600     EXIT.
011700*----------------------------------------------------------------*
011800 Y0000-ERROR-DISPLAY.
011900*----------------------------------------------------------------*
012000     DISPLAY '*** SEC.TIP01 ERROR ***'
012100     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG
012200     DISPLAY 'FILE STATUS: ' WS-SEC-FILE-STATUS.
012300 Y0000-EXIT.
012400     EXIT.
012500*----------------------------------------------------------------*
012600 Z0000-CLOSE-FILES.
012700*----------------------------------------------------------------*
012800     CLOSE SEC-MASTER-FILE.
012900 Z0000-EXIT.
013000     EXIT.
