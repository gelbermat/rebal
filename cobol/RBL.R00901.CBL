000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   RBL.R00901  --  PORTFOLIO VALUATION, ACTIVITY, P&L AND       *
000500*                    REBALANCE RECOMMENDATION REPORTING RUN      *
000600*                                                                *
000700*   READS THE SECURITY MASTER, LATEST QUOTES, PORTFOLIO MASTER,  *
000800*   POSITIONS AND THE POSTED TRANSACTION LEDGER (TLM.R00900       *
000900*   OUTPUT) AND, FOR EACH PORTFOLIO, PRINTS THE FOUR-SECTION      *
001000*   NIGHTLY REPORT AND WRITES THE INDEX-TRACKING REBALANCE        *
001100*   RECOMMENDATION EXTRACT PICKED UP BY THE TRADE DESK.           *
001200*                                                                *
001300******************************************************************
001400 PROGRAM-ID. RBL-REBALANCE-RPT.
001500 AUTHOR. S TRAN.
001600 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001700 DATE-WRITTEN. 08/11/2003.
001800 DATE-COMPILED. 08/11/2003.
001900 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002000******************************************************************
002100*                     C H A N G E   L O G                        *
002200******************************************************************
002300*  DATE        BY      REQUEST    DESCRIPTION                    *
002400*  ----------  ------  ---------  -----------------------------  *
002500*  08/11/2003  STRAN   CR-2281    ORIGINAL - REPLACES THE OLD     *
002600*                                 858-REPORT SHELL WITH A REAL    *
002700*                                 FOUR-SECTION PORTFOLIO REPORT.  *
002800*  02/17/2005  M REYES CR-2413    ADDED THE LAZY INDEX TRACKING   *
002900*                                 REBALANCE SECTION AND THE       *
003000*                                 REC-RECOMMEND-FILE EXTRACT.     *
003100*  04/29/2008  R HAUSMAN CR-2702  ADDED TOP-10 HOLDINGS AND       *
003200*                                 ASSET-ALLOCATION-BY-FIRST-      *
003300*                                 CHARACTER LINES TO SECTION ONE. *
003400*  10/14/2011  J OKAFOR CR-2945   ADDED THE P&L SECTION - BEST    *
003500*                                 AND WORST FIVE PERFORMERS AND   *
003600*                                 THE WIN-RATE LINE.              *
003700*  06/03/2014  M REYES CR-3110    FOLDED THE STOCK/BOND SPLIT     *
003800*                                 (FORMERLY A SEPARATE PORTFOLIO  *
003900*                                 SUMMARY WIRE FEED) INTO THE     *
004000*                                 VALUATION SECTION AS EXTRA      *
004100*                                 METRICS LINES - NO NEW REPORT.  *
004200*  09/19/2017  J OKAFOR CR-3244   RESOLVE-STRATEGY NOW CHECKS THE *
004300*                                 CATALOG ACTIVE-FLAG BEFORE A    *
004400*                                 PORTFOLIO IS REBALANCED, AND    *
004500*                                 RESOLVES EACH PORTFOLIO'S OWN   *
004600*                                 ACTIVE ASSIGNMENT INSTEAD OF    *
004700*                                 ASSUMING ONE CATALOG ROW FOR    *
004800*                                 EVERY PORTFOLIO.                *
004900*  03/02/2020  L FENWICK CR-3298   SECTION 1 (MARKET VALUE, TOP   *
005000*                                 HOLDINGS, ASSET ALLOCATION) NO  *
005100*                                 LONGER PRICES AN UNQUOTED       *
005200*                                 TICKER OFF ITS AVERAGE COST -   *
005300*                                 THAT WAS THE PORTFOLIO SUMMARY  *
005400*                                 SIDE'S RULE (CR-3110) AND HAD   *
005500*                                 LEAKED INTO SECTION 1 AS WELL,  *
005600*                                 INFLATING TOTAL-VALUE AND THE   *
005700*                                 TOP-10 HOLDINGS LIST.           *
005800*  07/14/2021  L FENWICK CR-3312   ESTIMATED REBALANCE COST NOW   *
005900*                                 ACCUMULATES OVER EVERY POSITION *
006000*                                 SCANNED, BEFORE THE LAZY FILTER *
006100*                                 RUNS - IT WAS ONLY SUMMING THE  *
006200*                                 KEPT RECOMMENDATIONS AND SO WAS *
006300*                                 UNDERSTATING THE TOTAL WHENEVER *
006400*                                 A HELD POSITION WAS DROPPED.    *
006500*  02/09/2022  D WALSH  CR-3341   SECTION 1'S RETURN PERCENT WAS  *
006600*                                 TAKING TOTAL-UNREAL-PNL OVER    *
006700*                                 TOTAL-COST, BUT THE FORMER ONLY *
006800*                                 SUMS PRICED POSITIONS WHILE THE *
006900*                                 LATTER SUMS ALL OF THEM - NOW   *
007000*                                 (TOTAL-VALUE LESS TOTAL-COST)   *
007100*                                 OVER TOTAL-COST, PER THE        *
007200*                                 REPORTING RULE.  ALSO ADDED THE *
007300*                                 REPORTING-PERIOD WINDOW SO THE  *
007400*                                 LEDGER LOAD HONORS AN INCLUSIVE *
007500*                                 START/END TRADE-DATE RANGE      *
007600*                                 INSTEAD OF READING EVERY ROW A  *
007700*                                 PORTFOLIO EVER POSTED.          *
007800*  03/15/2022  D WALSH  CR-3350   REC-ACTION-CDE'S SINGLE LETTER  *
007900*                                 CODE WIDENED TO A 4-BYTE        *
008000*                                 REC-ACTION HOLDING THE WORD     *
008100*                                 BUY/SELL/HOLD, TO MATCH THE     *
008200*                                 WIDENED LAYOUT IN REC.TIP08.    *
008300******************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-370.
008700 OBJECT-COMPUTER. IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS NUMERIC-CHARS IS '0' THRU '9'
009100     UPSI-0 ON STATUS IS RBL-RUN-VALIDATE-ON
009200     UPSI-0 OFF STATUS IS RBL-RUN-VALIDATE-OFF.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT RBL-SECURITY-FILE ASSIGN TO SECMAST
009600         ORGANIZATION IS SEQUENTIAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS WS-SEC-FILE-STATUS.
009900     SELECT RBL-QUOTE-FILE ASSIGN TO QUOMAST
010000         ORGANIZATION IS SEQUENTIAL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS WS-QUO-FILE-STATUS.
010300     SELECT RBL-PORTFOLIO-FILE ASSIGN TO PRTMAST
010400         ORGANIZATION IS SEQUENTIAL
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS WS-PRT-FILE-STATUS.
010700     SELECT RBL-POSITION-FILE ASSIGN TO POSMAST
010800         ORGANIZATION IS SEQUENTIAL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS WS-POS-FILE-STATUS.
011100     SELECT RBL-TXN-LEDGER-FILE ASSIGN TO TXNLDGR
011200         ORGANIZATION IS SEQUENTIAL
011300         ACCESS MODE IS SEQUENTIAL
011400         FILE STATUS IS WS-TXN-FILE-STATUS.
011500     SELECT RBL-RECOMMEND-FILE ASSIGN TO RECFILE
011600         ORGANIZATION IS SEQUENTIAL
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS WS-REC-FILE-STATUS.
011900     SELECT RBL-PRINT-FILE ASSIGN TO SYSPRINT
012000         ORGANIZATION IS LINE SEQUENTIAL
012100         FILE STATUS IS WS-PRT-RPT-STATUS.
012200 DATA DIVISION.
012300 FILE SECTION.
012400 FD  RBL-SECURITY-FILE
012500     RECORD CONTAINS 60 CHARACTERS
012600     LABEL RECORDS ARE STANDARD.
012700 01  RBL-SECURITY-RECORD.
012800     05  SEC-ID                        PIC X(12).
012900     05  SEC-NAME                      PIC X(40).
013000     05  FILLER                        PIC X(08).
013100 FD  RBL-QUOTE-FILE
013200     RECORD CONTAINS 39 CHARACTERS
013300     LABEL RECORDS ARE STANDARD.
013400 01  RBL-QUOTE-RECORD.
013500     05  QUO-SEC-ID                    PIC X(12).
013600     05  QUO-DATE                      PIC 9(08).
013700     05  QUO-PRICE                     PIC S9(09)V99.
013800     05  FILLER                        PIC X(08).
013900 FD  RBL-PORTFOLIO-FILE
014000     RECORD CONTAINS 54 CHARACTERS
014100     LABEL RECORDS ARE STANDARD.
014200 01  RBL-PORTFOLIO-RECORD.
014300     05  PF-ID                         PIC 9(06).
014400     05  PF-NAME                       PIC X(40).
014500     05  FILLER                        PIC X(08).
014600 FD  RBL-POSITION-FILE
014700     RECORD CONTAINS 56 CHARACTERS
014800     LABEL RECORDS ARE STANDARD.
014900 01  RBL-POSITION-RECORD.
015000     05  POS-ID                        PIC 9(06).
015100     05  POS-PF-ID                     PIC 9(06).
015200     05  POS-SEC-ID                    PIC X(12).
015300     05  POS-QUANTITY                  PIC S9(09)V9(4).
015400     05  POS-AVG-PRICE                 PIC S9(09)V99.
015500     05  FILLER                        PIC X(08).
015600 FD  RBL-TXN-LEDGER-FILE
015700     RECORD CONTAINS 67 CHARACTERS
015800     LABEL RECORDS ARE STANDARD.
015900 01  RBL-TXN-LEDGER-RECORD.
016000     05  TXL-ID                        PIC 9(08).
016100     05  TXL-PF-ID                     PIC 9(06).
016200     05  TXL-SEC-ID                    PIC X(12).
016300     05  TXL-TYPE-CDE                  PIC X(01).
016400     05  TXL-DATE                      PIC 9(08).
016500     05  TXL-QUANTITY                  PIC S9(09)V9(4).
016600     05  TXL-PRICE                     PIC S9(09)V99.
016700     05  TXL-COMMISSION                PIC S9(07)V99.
016800     05  TXL-TOTAL-AMOUNT              PIC S9(11)V99.
016900     05  TXL-TOTAL-COST                PIC S9(11)V99.
017000 FD  RBL-RECOMMEND-FILE
017100     RECORD CONTAINS 88 CHARACTERS
017200     LABEL RECORDS ARE STANDARD.
017300 01  RBL-RECOMMEND-RECORD.
017400     05  REC-PF-ID                     PIC 9(06).
017500     05  REC-SEC-ID                    PIC X(12).
017600     05  REC-CUR-QUANTITY              PIC S9(09)V9(4).
017700     05  REC-CUR-WEIGHT                PIC S9V9(6).
017800     05  REC-TGT-WEIGHT                PIC S9V9(6).
017900     05  REC-TGT-QUANTITY              PIC S9(09)V9(4).
018000     05  REC-QTY-CHANGE                PIC S9(09)V9(4).
018100*    CR-3350 - WIDENED FROM A SINGLE LETTER CODE TO A 4-BYTE      *
018200*    FIELD HOLDING THE WORD BUY/SELL/HOLD, TO MATCH WHAT REC.     *
018300*    TIP08 NOW WRITES - THE TRADE DESK EXTRACT STOPPED DECODING   *
018400*    A SINGLE CHARACTER BY HAND.                                  *
018500     05  REC-ACTION                    PIC X(04).
018600         88  REC-ACTION-BUY                VALUE 'BUY '.
018700         88  REC-ACTION-SELL               VALUE 'SELL'.
018800         88  REC-ACTION-HOLD               VALUE 'HOLD'.
018900     05  REC-EST-COST-AMT              PIC S9(09)V99.
019000     05  REC-PRIORITY-CDE              PIC 9(01).
019100     05  FILLER                        PIC X(01).
019200 FD  RBL-PRINT-FILE
019300     RECORD CONTAINS 132 CHARACTERS
019400     LABEL RECORDS ARE OMITTED.
019500 01  RBL-PRINT-LINE                    PIC X(132).
019600 WORKING-STORAGE SECTION.
019700 01  WS-SEC-FILE-STATUS                PIC X(02) VALUE SPACES.
019800 01  WS-QUO-FILE-STATUS                PIC X(02) VALUE SPACES.
019900 01  WS-PRT-FILE-STATUS                PIC X(02) VALUE SPACES.
020000 01  WS-POS-FILE-STATUS                PIC X(02) VALUE SPACES.
020100 01  WS-TXN-FILE-STATUS                PIC X(02) VALUE SPACES.
020200 01  WS-REC-FILE-STATUS                PIC X(02) VALUE SPACES.
020300 01  WS-PRT-RPT-STATUS                 PIC X(02) VALUE SPACES.
020400 01  WS-ERROR-AREA.
020500     05  WS-ERR-MSG                    PIC X(40).
020600     05  WS-ERR-PARA                   PIC X(20).
020700*----------------------------------------------------------------*
020800*    SECURITY MASTER AND LATEST-QUOTE LOOKUP TABLES (RULE 14 -    *
020900*    MISSING SECURITY ON MASTER USES THE TICKER AS THE NAME).     *
021000*----------------------------------------------------------------*
021100 01  WS-SEC-TABLE.
021200     05  WS-SEC-ENTRY OCCURS 2000 TIMES
021300                       INDEXED BY WS-SEC-IX.
021400         10  WS-SEC-TBL-ID             PIC X(12).
021500         10  WS-SEC-TBL-NAME           PIC X(40).
021600 01  WS-QUO-TABLE.
021700     05  WS-QUO-ENTRY OCCURS 2000 TIMES
021800                       INDEXED BY WS-QUO-IX.
021900         10  WS-QUO-TBL-ID             PIC X(12).
022000         10  WS-QUO-TBL-PRICE          PIC S9(09)V99.
022100 01  WS-MASTER-COUNTERS.
022200     05  WS-SEC-COUNT                  PIC S9(4) COMP VALUE ZERO.
022300     05  WS-QUO-COUNT                  PIC S9(4) COMP VALUE ZERO.
022400*----------------------------------------------------------------*
022500*    IMOEX APPROXIMATION TABLE - RESTATED FROM IDX.TIP06 (THE    *
022600*    SHOP DOES NOT COPY-SHARE LAYOUTS - EVERY PROGRAM THAT NEEDS  *
022700*    THE INDEX TABLE CARRIES ITS OWN COPY OF THE 20 ROWS).        *
022800*----------------------------------------------------------------*
022900 01  WS-IDX-WEIGHT-TABLE-DATA.
023000     05  FILLER  PIC X(18) VALUE 'SBER        141000'.
023100     05  FILLER  PIC X(18) VALUE 'GAZP        108000'.
023200     05  FILLER  PIC X(18) VALUE 'LKOH        081000'.
023300     05  FILLER  PIC X(18) VALUE 'YNDX        073000'.
023400     05  FILLER  PIC X(18) VALUE 'GMKN        056000'.
023500     05  FILLER  PIC X(18) VALUE 'NVTK        045000'.
023600     05  FILLER  PIC X(18) VALUE 'ROSN        044000'.
023700     05  FILLER  PIC X(18) VALUE 'TCSG        041000'.
023800     05  FILLER  PIC X(18) VALUE 'PLZL        039000'.
023900     05  FILLER  PIC X(18) VALUE 'MTSS        037000'.
024000     05  FILLER  PIC X(18) VALUE 'MAGN        032000'.
024100     05  FILLER  PIC X(18) VALUE 'NLMK        031000'.
024200     05  FILLER  PIC X(18) VALUE 'RUAL        027000'.
024300     05  FILLER  PIC X(18) VALUE 'CHMF        026000'.
024400     05  FILLER  PIC X(18) VALUE 'ALRS        024000'.
024500     05  FILLER  PIC X(18) VALUE 'VTBR        023000'.
024600     05  FILLER  PIC X(18) VALUE 'TATN        022000'.
024700     05  FILLER  PIC X(18) VALUE 'HYDR        021000'.
024800     05  FILLER  PIC X(18) VALUE 'SNGS        018000'.
024900     05  FILLER  PIC X(18) VALUE 'MOEX        017000'.
025000 01  WS-IDX-WEIGHT-TABLE REDEFINES WS-IDX-WEIGHT-TABLE-DATA.
025100     05  WS-IDX-ENTRY OCCURS 20 TIMES
025200                      INDEXED BY WS-IDX-IX.
025300         10  WS-IDX-SEC-ID             PIC X(12).
025400         10  WS-IDX-WEIGHT             PIC 9V9(6).
025500*----------------------------------------------------------------*
025600*    STRATEGY CATALOG - FLOW 7.  A CATALOG ROW MUST BE ACTIVE     *
025700*    BEFORE RESOLVE-STRATEGY WILL HAND IT TO A PORTFOLIO, SO A    *
025800*    RETIRED STRATEGY STOPS THAT PORTFOLIO'S REBALANCE CLEANLY    *
025900*    RATHER THAN RUNNING IT ANYWAY (CR-3244).                     *
026000*----------------------------------------------------------------*
026100 01  WS-STRATEGY-CATALOG.
026200     05  WS-STRATEGY-ENTRY OCCURS 5 TIMES
026300                           INDEXED BY WS-STRAT-IX.
026400         10  WS-STRAT-ID               PIC 9(04).
026500         10  WS-STRAT-NAME             PIC X(30).
026600         10  WS-STRAT-TYPE-CDE         PIC X(01).
026700         10  WS-STRAT-ACTIVE-SW        PIC X(01).
026800             88  WS-STRAT-ROW-ACTIVE       VALUE 'Y'.
026900 01  WS-STRATEGY-CATALOG-R REDEFINES WS-STRATEGY-CATALOG.
027000     05  FILLER                        PIC X(36) OCCURS 5 TIMES.
027100 01  WS-ASSIGN-FOUND-SW                PIC X(01) VALUE 'N'.
027200     88  WS-ASSIGN-STRATEGY-FOUND          VALUE 'Y'.
027300*----------------------------------------------------------------*
027400*    STRATEGY ASSIGNMENTS - FLOW 7 BOOKKEEPING (SCF.TIP07 CARRIES *
027500*    THE SAME LAYOUT).  ONE ACTIVE ROW PER PORTFOLIO - B4000      *
027600*    DEACTIVATES ANY PRIOR ACTIVE ROW FOR THE PORTFOLIO BEFORE    *
027700*    ADDING THE NEW ONE (CR-3244).                                *
027800*----------------------------------------------------------------*
027900 01  WS-ASSIGNMENT-TABLE.
028000     05  WS-ASSIGN-ENTRY OCCURS 20 TIMES
028100                          INDEXED BY WS-ASN-IX.
028200         10  WS-ASN-PF-ID              PIC 9(06).
028300         10  WS-ASN-STRAT-ID           PIC 9(04).
028400         10  WS-ASN-ACTIVE-SW          PIC X(01).
028500             88  WS-ASN-ROW-ACTIVE         VALUE 'Y'.
028600 01  WS-ASSIGNMENT-TABLE-R REDEFINES WS-ASSIGNMENT-TABLE.
028700     05  FILLER                        PIC X(11) OCCURS 20 TIMES.
028800 01  WS-ASN-COUNT                      PIC S9(4) COMP VALUE ZERO.
028900 01  WS-ASN-NEW-PF-ID                  PIC 9(06) VALUE ZERO.
029000 01  WS-ASN-NEW-STRAT-ID               PIC 9(04) VALUE ZERO.
029100 01  WS-ASN-MATCH-STRAT-ID             PIC 9(04) VALUE ZERO.
029200*----------------------------------------------------------------*
029300*    STRATEGY CONFIG PARAMETERS - RESTATED FROM IDX.TIP06.        *
029400*----------------------------------------------------------------*
029500 01  WS-STRATEGY-CONFIG.
029600     05  CFG-MIN-TXN-AMOUNT            PIC S9(09)V99
029700                                        VALUE 1000.00.
029800     05  CFG-MAX-WEIGHT-DEV            PIC 9V9(6)
029900                                        VALUE 0.050000.
030000     05  CFG-REBAL-THRESHOLD           PIC 9V9(6)
030100                                        VALUE 0.020000.
030200     05  CFG-TXN-COST-PCT              PIC 9V9(6)
030300                                        VALUE 0.001000.
030400 01  WS-STRATEGY-CONFIG-R REDEFINES WS-STRATEGY-CONFIG.
030500     05  CFG-MIN-TXN-AMOUNT-R          PIC S9(09)V99.
030600     05  CFG-THRESHOLD-GROUP.
030700         10  CFG-MAX-WEIGHT-DEV-R      PIC 9V9(6).
030800         10  CFG-REBAL-THRESHOLD-R     PIC 9V9(6).
030900         10  CFG-TXN-COST-PCT-R        PIC 9V9(6).
031000 01  WS-THRESHOLD-QTY                  PIC S9(09)V9(4) VALUE ZERO.
031100*----------------------------------------------------------------*
031200*    CURRENT PORTFOLIO'S POSITIONS AND POSTED TRANSACTIONS.       *
031300*----------------------------------------------------------------*
031400 01  WS-POS-TABLE.
031500     05  WS-POS-ENTRY OCCURS 500 TIMES
031600                      INDEXED BY WS-POS-IX.
031700         10  WS-POS-SEC-ID             PIC X(12).
031800         10  WS-POS-QUANTITY           PIC S9(09)V9(4).
031900         10  WS-POS-AVG-PRICE          PIC S9(09)V99.
032000         10  WS-POS-CUR-PRICE          PIC S9(09)V99.
032100         10  WS-POS-PRICED-SW          PIC X(01).
032200             88  WS-POS-IS-PRICED          VALUE 'Y'.
032300         10  WS-POS-MKT-VALUE          PIC S9(11)V99.
032400         10  WS-POS-COST-VALUE         PIC S9(11)V99.
032500         10  WS-POS-UNREAL-PNL         PIC S9(11)V99.
032600         10  WS-POS-WEIGHT-PCT         PIC S9(05)V99.
032700         10  WS-POS-TGT-WEIGHT         PIC S9V9(6).
032800         10  WS-POS-CUR-WEIGHT         PIC S9V9(6).
032900         10  WS-POS-TGT-QUANTITY       PIC S9(09)V9(4).
033000         10  WS-POS-QTY-CHANGE         PIC S9(09)V9(4).
033100         10  WS-POS-ACTION-CDE         PIC X(01).
033200         10  WS-POS-EST-COST           PIC S9(09)V99.
033300         10  WS-POS-PRIORITY-CDE       PIC 9(01).
033400         10  WS-POS-REC-KEEP-SW        PIC X(01).
033500             88  WS-POS-REC-IS-KEPT        VALUE 'Y'.
033600 01  WS-POS-COUNT                      PIC S9(4) COMP VALUE ZERO.
033700 01  WS-TXN-TABLE.
033800     05  WS-TXN-ENTRY OCCURS 1000 TIMES
033900                      INDEXED BY WS-TXN-IX.
034000         10  WS-TXN-SEC-ID             PIC X(12).
034100         10  WS-TXN-TYPE-CDE           PIC X(01).
034200             88  WS-TXN-IS-BUY             VALUE 'B'.
034300             88  WS-TXN-IS-SELL            VALUE 'S'.
034400             88  WS-TXN-IS-DIVIDEND        VALUE 'D'.
034500         10  WS-TXN-QUANTITY           PIC S9(09)V9(4).
034600         10  WS-TXN-PRICE              PIC S9(09)V99.
034700         10  WS-TXN-COMMISSION         PIC S9(07)V99.
034800         10  WS-TXN-TOTAL-AMOUNT       PIC S9(11)V99.
034900 01  WS-TXN-COUNT                      PIC S9(4) COMP VALUE ZERO.
035000*----------------------------------------------------------------*
035100*    RULE 13 - REPORTING PERIOD, INCLUSIVE ON BOTH ENDS.  NOT      *
035200*    CARRIED ON ANY OF THE SEVEN FILES THIS JOB READS, SO IT IS    *
035300*    HELD HERE AS A RUN CONSTANT THE SAME WAY IDX.TIP06'S          *
035400*    STRATEGY-CONFIG PARAMETERS ARE HELD (CR-3341).                *
035500*----------------------------------------------------------------*
035600 01  WS-PERIOD-START-DATE              PIC 9(08) VALUE 20260101.
035700 01  WS-PERIOD-END-DATE                PIC 9(08) VALUE 20261231.
035800*----------------------------------------------------------------*
035900*    DISTINCT-TICKER TABLE - UNION OF POSITIONS AND TRANSACTIONS  *
036000*    FOR THE CURRENT PORTFOLIO.  DRIVES BOTH THE ACTIVITY         *
036100*    CONTROL BREAK (FLOW 3) AND THE P&L GROUPING (FLOW 4).        *
036200*----------------------------------------------------------------*
036300 01  WS-TICKER-TABLE.
036400     05  WS-TKR-ENTRY OCCURS 500 TIMES
036500                      INDEXED BY WS-TKR-IX.
036600         10  WS-TKR-SEC-ID             PIC X(12).
036700         10  WS-TKR-BUY-QTY            PIC S9(09)V9(4).
036800         10  WS-TKR-SELL-QTY           PIC S9(09)V9(4).
036900         10  WS-TKR-BUY-AMT            PIC S9(11)V99.
037000         10  WS-TKR-SELL-AMT           PIC S9(11)V99.
037100         10  WS-TKR-COMMISSION         PIC S9(09)V99.
037200         10  WS-TKR-TXN-COUNT          PIC S9(4) COMP.
037300         10  WS-TKR-DIVIDEND           PIC S9(11)V99.
037400         10  WS-TKR-REALIZED           PIC S9(11)V99.
037500         10  WS-TKR-UNREALIZED         PIC S9(11)V99.
037600         10  WS-TKR-TOTAL-PNL          PIC S9(11)V99.
037700         10  WS-TKR-HAS-POS-SW         PIC X(01).
037800             88  WS-TKR-HAS-POSITION       VALUE 'Y'.
037900         10  WS-TKR-QUANTITY           PIC S9(09)V9(4).
038000         10  WS-TKR-AVG-COST           PIC S9(09)V99.
038100         10  WS-TKR-CUR-PRICE          PIC S9(09)V99.
038200         10  WS-TKR-PRICED-SW          PIC X(01).
038300             88  WS-TKR-IS-PRICED          VALUE 'Y'.
038400 01  WS-TICKER-COUNT                   PIC S9(4) COMP VALUE ZERO.
038500*----------------------------------------------------------------*
038600*    ASSET ALLOCATION BY FIRST CHARACTER OF TICKER (RULE 6).      *
038700*----------------------------------------------------------------*
038800 01  WS-ALLOC-TABLE.
038900     05  WS-ALLOC-ENTRY OCCURS 26 TIMES
039000                        INDEXED BY WS-ALLOC-IX.
039100         10  WS-ALLOC-CHAR             PIC X(01).
039200         10  WS-ALLOC-VALUE            PIC S9(11)V99.
039300 01  WS-ALLOC-COUNT                    PIC S9(4) COMP VALUE ZERO.
039400*----------------------------------------------------------------*
039500*    SUBSCRIPTS, SWITCHES, AND EDIT WORK FIELDS.                  *
039600*----------------------------------------------------------------*
039700 01  WS-SUBSCRIPTS.
039800     05  WS-IX1                        PIC S9(4) COMP VALUE ZERO.
039900     05  WS-IX2                        PIC S9(4) COMP VALUE ZERO.
040000     05  WS-IX3                        PIC S9(4) COMP VALUE ZERO.
040100     05  WS-MATCH-IX                   PIC S9(4) COMP VALUE ZERO.
040200 01  WS-SEARCH-KEY                     PIC X(12) VALUE SPACES.
040300 01  WS-SWITCHES.
040400     05  WS-PRT-EOF-SW                 PIC X(01) VALUE 'N'.
040500         88  PRT-AT-EOF                    VALUE 'Y'.
040600     05  WS-POS-EOF-SW                 PIC X(01) VALUE 'N'.
040700         88  POS-AT-EOF                    VALUE 'Y'.
040800     05  WS-TXN-EOF-SW                 PIC X(01) VALUE 'N'.
040900         88  TXN-AT-EOF                    VALUE 'Y'.
041000     05  WS-SEC-EOF-SW                 PIC X(01) VALUE 'N'.
041100         88  SEC-AT-EOF                    VALUE 'Y'.
041200     05  WS-QUO-EOF-SW                 PIC X(01) VALUE 'N'.
041300         88  QUO-AT-EOF                    VALUE 'Y'.
041400 01  WS-EDIT-AMT                       PIC ----------9.99.
041500 01  WS-EDIT-QTY                       PIC ----------9.9999.
041600 01  WS-EDIT-PCT                       PIC ----9.99.
041700 01  WS-EDIT-WT                        PIC -9.999999.
041800 01  WS-EDIT-ID6                       PIC ZZZZZ9.
041900 01  WS-EDIT-CT                        PIC ZZZZ9.
042000*----------------------------------------------------------------*
042100*    FLOW 2 - PORTFOLIO VALUATION ACCUMULATORS.                   *
042200*----------------------------------------------------------------*
042300 01  WS-VAL-TOTALS.
042400     05  WS-TOTAL-VALUE                PIC S9(11)V99 VALUE ZERO.
042500     05  WS-TOTAL-COST                 PIC S9(11)V99 VALUE ZERO.
042600     05  WS-TOTAL-UNREAL-PNL           PIC S9(11)V99 VALUE ZERO.
042700     05  WS-TOTAL-REALIZED-PNL         PIC S9(11)V99 VALUE ZERO.
042800     05  WS-RETURN-PCT                 PIC S9(05)V99 VALUE ZERO.
042900     05  WS-POSITION-COUNT             PIC S9(4) COMP VALUE ZERO.
043000     05  WS-GAIN-COUNT                 PIC S9(4) COMP VALUE ZERO.
043100     05  WS-TOTAL-PNL                  PIC S9(11)V99 VALUE ZERO.
043200*    RULE 2-EXCEPTION - FLOW 5 KEEPS ITS OWN MARKET-VALUE/P AND L    *
043300*    RUNNING TOTALS BECAUSE IT PRICES AN UNQUOTED TICKER OFF THE   *
043400*    AVERAGE COST, WHICH SECTION 1 ABOVE NEVER DOES (CR-3298).     *
043500 01  WS-STOCK-BOND-SUMMARY.
043600     05  WS-STOCK-VALUE                PIC S9(11)V99 VALUE ZERO.
043700     05  WS-BOND-VALUE                 PIC S9(11)V99 VALUE ZERO.
043800     05  WS-STOCK-PCT                  PIC S9(05)V99 VALUE ZERO.
043900     05  WS-BOND-PCT                   PIC S9(05)V99 VALUE ZERO.
044000     05  WS-ASSET-COUNT                PIC S9(4) COMP VALUE ZERO.
044100     05  WS-TOTAL-PNL-PCT              PIC S9(05)V99 VALUE ZERO.
044200     05  WS-SUM-TOTAL-VALUE            PIC S9(11)V99 VALUE ZERO.
044300     05  WS-SUM-TOTAL-PNL              PIC S9(11)V99 VALUE ZERO.
044400     05  WS-SUM-PNL-DENOM              PIC S9(11)V99 VALUE ZERO.
044500 01  WS-SUM-CUR-PRICE                  PIC S9(09)V99 VALUE ZERO.
044600 01  WS-SUM-MKT-VALUE                  PIC S9(11)V99 VALUE ZERO.
044700 01  WS-SUM-PNL                        PIC S9(11)V99 VALUE ZERO.
044800 01  WS-TICKER-LEN                     PIC S9(4) COMP VALUE ZERO.
044900 01  WS-TICKER-HAS-DIGIT-SW            PIC X(01) VALUE 'N'.
045000     88  WS-TICKER-HAS-DIGIT               VALUE 'Y'.
045100 01  WS-ONE-CHAR                       PIC X(01).
045200*----------------------------------------------------------------*
045300*    FLOW 3 - TRANSACTION ACTIVITY ACCUMULATORS.                  *
045400*----------------------------------------------------------------*
045500 01  WS-ACT-TOTALS.
045600     05  WS-ACT-TOTAL-COUNT            PIC S9(4) COMP VALUE ZERO.
045700     05  WS-ACT-TOTAL-BUY-AMT          PIC S9(11)V99 VALUE ZERO.
045800     05  WS-ACT-TOTAL-SELL-AMT         PIC S9(11)V99 VALUE ZERO.
045900     05  WS-ACT-TOTAL-COMMISSION       PIC S9(09)V99 VALUE ZERO.
046000     05  WS-ACT-NET-CASH-FLOW          PIC S9(11)V99 VALUE ZERO.
046100*----------------------------------------------------------------*
046200*    FLOW 4 - P&L ACCUMULATORS.                                   *
046300*----------------------------------------------------------------*
046400 01  WS-PNL-TOTALS.
046500     05  WS-PNL-ENTRY-COUNT            PIC S9(4) COMP VALUE ZERO.
046600     05  WS-PNL-TOTAL-REALIZED         PIC S9(11)V99 VALUE ZERO.
046700     05  WS-PNL-TOTAL-UNREALIZED       PIC S9(11)V99 VALUE ZERO.
046800     05  WS-PNL-TOTAL-DIVIDEND         PIC S9(11)V99 VALUE ZERO.
046900     05  WS-PNL-TOTAL-PNL              PIC S9(11)V99 VALUE ZERO.
047000     05  WS-PNL-TOTAL-RETURN           PIC S9(11)V99 VALUE ZERO.
047100     05  WS-PNL-WIN-COUNT              PIC S9(4) COMP VALUE ZERO.
047200     05  WS-PNL-WIN-RATE               PIC S9(03)V9(4) VALUE ZERO.
047300     05  WS-PNL-BEST-COUNT             PIC S9(4) COMP VALUE ZERO.
047400     05  WS-PNL-WORST-COUNT            PIC S9(4) COMP VALUE ZERO.
047500*----------------------------------------------------------------*
047600*    FLOW 6 - REBALANCE ENGINE ACCUMULATORS.                      *
047700*----------------------------------------------------------------*
047800 01  WS-RBL-TOTALS.
047900     05  WS-RBL-MATCHED-WEIGHT-SUM     PIC S9V9(6) VALUE ZERO.
048000     05  WS-RBL-UNMATCHED-COUNT        PIC S9(4) COMP VALUE ZERO.
048100     05  WS-RBL-UNMATCHED-SHARE        PIC S9V9(6) VALUE ZERO.
048200     05  WS-RBL-WEIGHT-SUM-CHECK       PIC S9V9(6) VALUE ZERO.
048300     05  WS-RBL-CUR-TOTAL-VALUE        PIC S9(11)V99 VALUE ZERO.
048400     05  WS-RBL-TGT-TOTAL-VALUE        PIC S9(11)V99 VALUE ZERO.
048500     05  WS-RBL-REC-COUNT              PIC S9(4) COMP VALUE ZERO.
048600     05  WS-RBL-EST-TOTAL-COST         PIC S9(11)V99 VALUE ZERO.
048700     05  WS-RBL-BUY-COST-SUM           PIC S9(11)V99 VALUE ZERO.
048800     05  WS-RBL-SELL-COST-SUM          PIC S9(11)V99 VALUE ZERO.
048900     05  WS-RBL-CASH-REQUIRED          PIC S9(11)V99 VALUE ZERO.
049000     05  WS-RBL-DEVIATION              PIC S9V9(6) VALUE ZERO.
049100*----------------------------------------------------------------*
049200*    PRINT LINE WORK AREAS - SHOP'S REPORT-LINE BUILD HABIT.       *
049300*----------------------------------------------------------------*
049400 01  WS-DETAIL-LINE                    PIC X(132).
049500 01  WS-DTL-SEC-NAME                    PIC X(30).
049600 01  WS-EDIT-MV                         PIC ----------9.99.
049700 01  WS-EDIT-WT2                        PIC ----4.99.
049800 01  WS-ABS-QTY                         PIC S9(09)V9(4) VALUE ZERO.
049900*----------------------------------------------------------------*
050000*    GENERIC SUBSCRIPT-SORT WORK TABLE - USED FOR TOP-10          *
050100*    HOLDINGS (SECTION 1) AND BEST/WORST-5 PERFORMERS (SECTION 3) *
050200*----------------------------------------------------------------*
050300 01  WS-SORT-TABLE.
050400     05  WS-SORT-IX OCCURS 500 TIMES     PIC S9(4) COMP.
050500 01  WS-SORT-TEMP                        PIC S9(4) COMP VALUE ZERO.
050600 01  WS-SORT-KEY.
050700     05  WS-SORT-KEY-VAL OCCURS 500 TIMES PIC S9(11)V99.
050800 PROCEDURE DIVISION.
050900******************************************************************
051000 A0000-MAIN-CONTROL.
051100******************************************************************
051200     PERFORM B0000-OPEN-FILES         THRU B0000-EXIT
051300     PERFORM B1000-LOAD-SEC-MASTER    THRU B1000-EXIT
051400     PERFORM B2000-LOAD-QUOTES        THRU B2000-EXIT
051500     PERFORM B3000-INIT-CATALOG       THRU B3000-EXIT
051600     PERFORM B3500-INIT-ASSIGNMENTS   THRU B3500-EXIT
051700     COMPUTE WS-THRESHOLD-QTY ROUNDED =
051800         CFG-MIN-TXN-AMOUNT / 100
051900     PERFORM D1050-FIRST-POS-READ     THRU D1050-EXIT
052000     PERFORM D1550-FIRST-TXN-READ     THRU D1550-EXIT
052100     PERFORM C0000-READ-PORTFOLIO     THRU C0000-EXIT
052200     PERFORM D0000-PROCESS-PORTFOLIO  THRU D0000-EXIT
052300         UNTIL PRT-AT-EOF
052400     PERFORM Z0000-CLOSE-FILES        THRU Z0000-EXIT
052500     STOP RUN.
052600 A0000-EXIT.
052700     EXIT.
052800*----------------------------------------------------------------*
052900 B0000-OPEN-FILES.
053000*----------------------------------------------------------------*
053100     OPEN INPUT  RBL-SECURITY-FILE
053200     OPEN INPUT  RBL-QUOTE-FILE
053300     OPEN INPUT  RBL-PORTFOLIO-FILE
053400     OPEN INPUT  RBL-POSITION-FILE
053500     OPEN INPUT  RBL-TXN-LEDGER-FILE
053600     OPEN OUTPUT RBL-RECOMMEND-FILE
053700     OPEN OUTPUT RBL-PRINT-FILE
053800     IF WS-PRT-FILE-STATUS NOT = '00'
053900         MOVE 'UNABLE TO OPEN RBL-PORTFOLIO-FILE' TO WS-ERR-MSG
054000         MOVE 'B0000-OPEN-FILES'                  TO WS-ERR-PARA
054100         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
054200     END-IF.
054300 B0000-EXIT.
054400     EXIT.
054500*----------------------------------------------------------------*
054600 B1000-LOAD-SEC-MASTER.
054700*----------------------------------------------------------------*
054800     READ RBL-SECURITY-FILE
054900         AT END MOVE 'Y' TO WS-SEC-EOF-SW
055000     END-READ
055100     PERFORM B1100-BUILD-SEC-ROW THRU B1100-EXIT
055200         UNTIL SEC-AT-EOF.
055300 B1000-EXIT.
055400     EXIT.
055500*----------------------------------------------------------------*
055600 B1100-BUILD-SEC-ROW.
055700*----------------------------------------------------------------*
055800     ADD 1 TO WS-SEC-COUNT
055900     MOVE SEC-ID   TO WS-SEC-TBL-ID (WS-SEC-COUNT)
056000     MOVE SEC-NAME TO WS-SEC-TBL-NAME (WS-SEC-COUNT)
056100     READ RBL-SECURITY-FILE
056200         AT END MOVE 'Y' TO WS-SEC-EOF-SW
056300     END-READ.
056400 B1100-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 B2000-LOAD-QUOTES.
056800*----------------------------------------------------------------*
056900     READ RBL-QUOTE-FILE
057000         AT END MOVE 'Y' TO WS-QUO-EOF-SW
057100     END-READ
057200     PERFORM B2100-BUILD-QUO-ROW THRU B2100-EXIT
057300         UNTIL QUO-AT-EOF.
057400 B2000-EXIT.
057500     EXIT.
057600*----------------------------------------------------------------*
057700 B2100-BUILD-QUO-ROW.
057800*----------------------------------------------------------------*
057900     ADD 1 TO WS-QUO-COUNT
058000     MOVE QUO-SEC-ID TO WS-QUO-TBL-ID (WS-QUO-COUNT)
058100     MOVE QUO-PRICE  TO WS-QUO-TBL-PRICE (WS-QUO-COUNT)
058200     READ RBL-QUOTE-FILE
058300         AT END MOVE 'Y' TO WS-QUO-EOF-SW
058400     END-READ.
058500 B2100-EXIT.
058600     EXIT.
058700*----------------------------------------------------------------*
058800 B3000-INIT-CATALOG.
058900*----------------------------------------------------------------*
059000     MOVE 0001 TO WS-STRAT-ID (1)
059100     MOVE 'LAZY INDEX TRACKING STRATEGY' TO WS-STRAT-NAME (1)
059200     MOVE 'L' TO WS-STRAT-TYPE-CDE (1)
059300     MOVE 'Y' TO WS-STRAT-ACTIVE-SW (1).
059400 B3000-EXIT.
059500     EXIT.
059600*----------------------------------------------------------------*
059700 B3500-INIT-ASSIGNMENTS.
059800*----------------------------------------------------------------*
059900*    FLOW 7 - THE BATCH HAS NO SEPARATE ASSIGNMENT FEED, SO THE   *
060000*    ROWS THE ONLINE STRATEGY SCREEN WOULD HAND US ARE CARRIED    *
060100*    HERE THE SAME WAY THE INDEX WEIGHTS ABOVE ARE (CR-3244).     *
060200     MOVE 100001 TO WS-ASN-NEW-PF-ID
060300     MOVE 0001   TO WS-ASN-NEW-STRAT-ID
060400     PERFORM B4000-ASSIGN-STRATEGY THRU B4000-EXIT
060500     MOVE 100002 TO WS-ASN-NEW-PF-ID
060600     MOVE 0001   TO WS-ASN-NEW-STRAT-ID
060700     PERFORM B4000-ASSIGN-STRATEGY THRU B4000-EXIT
060800     MOVE 100003 TO WS-ASN-NEW-PF-ID
060900     MOVE 0001   TO WS-ASN-NEW-STRAT-ID
061000     PERFORM B4000-ASSIGN-STRATEGY THRU B4000-EXIT.
061100 B3500-EXIT.
061200     EXIT.
061300*----------------------------------------------------------------*
061400 B4000-ASSIGN-STRATEGY.
061500*----------------------------------------------------------------*
061600*    ONE ACTIVE ASSIGNMENT PER PORTFOLIO - ASSIGNING DEACTIVATES  *
061700*    ANY PRIOR ACTIVE ROW FOR THE SAME PORTFOLIO BEFORE THE NEW   *
061800*    ROW IS ADDED (CR-3244, SEE SCF.TIP07 FOR THE RECORD SHAPE).  *
061900     PERFORM B4010-DEACTIVATE-PRIOR THRU B4010-EXIT
062000         VARYING WS-ASN-IX FROM 1 BY 1 UNTIL WS-ASN-IX > WS-ASN-COUNT
062100     ADD 1 TO WS-ASN-COUNT
062200     SET WS-ASN-IX TO WS-ASN-COUNT
062300     MOVE WS-ASN-NEW-PF-ID    TO WS-ASN-PF-ID (WS-ASN-IX)
062400     MOVE WS-ASN-NEW-STRAT-ID TO WS-ASN-STRAT-ID (WS-ASN-IX)
062500     MOVE 'Y'                 TO WS-ASN-ACTIVE-SW (WS-ASN-IX).
062600 B4000-EXIT.
062700     EXIT.
062800*----------------------------------------------------------------*
062900 B4010-DEACTIVATE-PRIOR.
063000*----------------------------------------------------------------*
063100     IF WS-ASN-PF-ID (WS-ASN-IX) = WS-ASN-NEW-PF-ID
063200         MOVE 'N' TO WS-ASN-ACTIVE-SW (WS-ASN-IX)
063300     END-IF.
063400 B4010-EXIT.
063500     EXIT.
063600*----------------------------------------------------------------*
063700 C0000-READ-PORTFOLIO.
063800*----------------------------------------------------------------*
063900     READ RBL-PORTFOLIO-FILE
064000         AT END MOVE 'Y' TO WS-PRT-EOF-SW
064100     END-READ.
064200 C0000-EXIT.
064300     EXIT.
064400*----------------------------------------------------------------*
064500 D0000-PROCESS-PORTFOLIO.
064600*----------------------------------------------------------------*
064700     PERFORM D0100-RESOLVE-STRATEGY  THRU D0100-EXIT
064800     IF WS-ASSIGN-STRATEGY-FOUND
064900         PERFORM D1000-LOAD-POSITIONS     THRU D1000-EXIT
065000         PERFORM D1500-LOAD-TRANSACTIONS  THRU D1500-EXIT
065100         PERFORM D1800-BUILD-TICKER-TABLE THRU D1800-EXIT
065200         PERFORM E2000-VALUATION-SECTION  THRU E2000-EXIT
065300         PERFORM E3000-ACTIVITY-SECTION   THRU E3000-EXIT
065400         PERFORM E4000-PNL-SECTION        THRU E4000-EXIT
065500         PERFORM E5000-REBALANCE-SECTION  THRU E5000-EXIT
065600     ELSE
065700         MOVE 'STRATEGY OR ASSIGNMENT MISSING FOR PORTFOLIO'
065800                                          TO WS-ERR-MSG
065900         MOVE 'D0000-PROCESS-PORTFOLIO'   TO WS-ERR-PARA
066000         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
066100     END-IF
066200     PERFORM C0000-READ-PORTFOLIO THRU C0000-EXIT.
066300 D0000-EXIT.
066400     EXIT.
066500*----------------------------------------------------------------*
066600 D0100-RESOLVE-STRATEGY.
066700*----------------------------------------------------------------*
066800*    FLOW 7 - A PORTFOLIO MUST RESOLVE ITS OWN ACTIVE ASSIGNMENT  *
066900*    TO AN ACTIVE CATALOG ROW BEFORE IT MAY BE REBALANCED.  A     *
067000*    PORTFOLIO WITH NO ACTIVE ROW IN THE ASSIGNMENT TABLE, OR ONE *
067100*    THAT POINTS AT A RETIRED STRATEGY, STOPS CLEANLY RATHER THAN *
067200*    DEFAULTING ONTO SOME OTHER PORTFOLIO'S PLAN (CR-3244).       *
067300     MOVE 'N' TO WS-ASSIGN-FOUND-SW
067400     MOVE ZERO TO WS-ASN-MATCH-STRAT-ID
067500     SET WS-ASN-IX TO 1
067600     SEARCH WS-ASSIGN-ENTRY
067700         AT END NEXT SENTENCE
067800         WHEN WS-ASN-PF-ID (WS-ASN-IX) = PF-ID
067900                 AND WS-ASN-ROW-ACTIVE (WS-ASN-IX)
068000             MOVE WS-ASN-STRAT-ID (WS-ASN-IX)
068100                 TO WS-ASN-MATCH-STRAT-ID
068200     END-SEARCH
068300     IF WS-ASN-MATCH-STRAT-ID NOT = ZERO
068400         SET WS-STRAT-IX TO 1
068500         SEARCH WS-STRATEGY-ENTRY
068600             AT END NEXT SENTENCE
068700             WHEN WS-STRAT-ID (WS-STRAT-IX) = WS-ASN-MATCH-STRAT-ID
068800                 IF WS-STRAT-ROW-ACTIVE (WS-STRAT-IX)
068900                     SET WS-ASSIGN-STRATEGY-FOUND TO TRUE
069000                 END-IF
069100         END-SEARCH
069200     END-IF.
069300 D0100-EXIT.
069400     EXIT.
069500*----------------------------------------------------------------*
069600 D1050-FIRST-POS-READ.
069700*----------------------------------------------------------------*
069800     READ RBL-POSITION-FILE
069900         AT END MOVE 'Y' TO WS-POS-EOF-SW
070000     END-READ.
070100 D1050-EXIT.
070200     EXIT.
070300*----------------------------------------------------------------*
070400 D1000-LOAD-POSITIONS.
070500*----------------------------------------------------------------*
070600*    POSITIONS FILE IS ORDERED BY PORTFOLIO ID - MATCHED READ     *
070700*    LOOP LOADS ONLY THE ROWS FOR THE CURRENT PORTFOLIO.          *
070800     MOVE ZERO TO WS-POS-COUNT
070900     PERFORM D1100-BUILD-POS-ROW THRU D1100-EXIT
071000         UNTIL POS-AT-EOF OR POS-PF-ID NOT = PF-ID.
071100 D1000-EXIT.
071200     EXIT.
071300*----------------------------------------------------------------*
071400 D1100-BUILD-POS-ROW.
071500*----------------------------------------------------------------*
071600     ADD 1 TO WS-POS-COUNT
071700     MOVE POS-SEC-ID    TO WS-POS-SEC-ID (WS-POS-COUNT)
071800     MOVE POS-QUANTITY  TO WS-POS-QUANTITY (WS-POS-COUNT)
071900     MOVE POS-AVG-PRICE TO WS-POS-AVG-PRICE (WS-POS-COUNT)
072000     MOVE 'N'           TO WS-POS-PRICED-SW (WS-POS-COUNT)
072100     MOVE ZERO          TO WS-POS-MKT-VALUE (WS-POS-COUNT)
072200     MOVE ZERO          TO WS-POS-COST-VALUE (WS-POS-COUNT)
072300     MOVE ZERO          TO WS-POS-UNREAL-PNL (WS-POS-COUNT)
072400     MOVE ZERO          TO WS-POS-WEIGHT-PCT (WS-POS-COUNT)
072500     MOVE 'N'           TO WS-POS-REC-KEEP-SW (WS-POS-COUNT)
072600     READ RBL-POSITION-FILE
072700         AT END MOVE 'Y' TO WS-POS-EOF-SW
072800     END-READ.
072900 D1100-EXIT.
073000     EXIT.
073100*----------------------------------------------------------------*
073200 D1550-FIRST-TXN-READ.
073300*----------------------------------------------------------------*
073400     READ RBL-TXN-LEDGER-FILE
073500         AT END MOVE 'Y' TO WS-TXN-EOF-SW
073600     END-READ.
073700 D1550-EXIT.
073800     EXIT.
073900*----------------------------------------------------------------*
074000 D1500-LOAD-TRANSACTIONS.
074100*----------------------------------------------------------------*
074200*    LEDGER FILE IS ORDERED BY PORTFOLIO ID, DATE - MATCHED READ  *
074300*    LOOP LOADS THE POSTED ROWS FOR THIS PORTFOLIO THAT FALL      *
074400*    INSIDE THE RULE 13 REPORTING PERIOD (CR-3341).               *
074500     MOVE ZERO TO WS-TXN-COUNT
074600     PERFORM D1600-BUILD-TXN-ROW THRU D1600-EXIT
074700         UNTIL TXN-AT-EOF OR TXL-PF-ID NOT = PF-ID.
074800 D1500-EXIT.
074900     EXIT.
075000*----------------------------------------------------------------*
075100 D1600-BUILD-TXN-ROW.
075200*----------------------------------------------------------------*
075300*    RULE 13 - THE TRADE DATE MUST FALL WITHIN THE REPORTING      *
075400*    PERIOD, INCLUSIVE ON BOTH ENDS.  A ROW OUTSIDE THE PERIOD    *
075500*    IS SKIPPED BUT THE MATCHED READ LOOP KEEPS ADVANCING         *
075600*    (CR-3341).                                                  *
075700     IF TXL-DATE >= WS-PERIOD-START-DATE
075800             AND TXL-DATE <= WS-PERIOD-END-DATE
075900         ADD 1 TO WS-TXN-COUNT
076000         MOVE TXL-SEC-ID       TO WS-TXN-SEC-ID (WS-TXN-COUNT)
076100         MOVE TXL-TYPE-CDE     TO WS-TXN-TYPE-CDE (WS-TXN-COUNT)
076200         MOVE TXL-QUANTITY     TO WS-TXN-QUANTITY (WS-TXN-COUNT)
076300         MOVE TXL-PRICE        TO WS-TXN-PRICE (WS-TXN-COUNT)
076400         MOVE TXL-COMMISSION   TO WS-TXN-COMMISSION (WS-TXN-COUNT)
076500         MOVE TXL-TOTAL-AMOUNT TO WS-TXN-TOTAL-AMOUNT (WS-TXN-COUNT)
076600     END-IF
076700     READ RBL-TXN-LEDGER-FILE
076800         AT END MOVE 'Y' TO WS-TXN-EOF-SW
076900     END-READ.
077000 D1600-EXIT.
077100     EXIT.
077200*----------------------------------------------------------------*
077300 D1800-BUILD-TICKER-TABLE.
077400*----------------------------------------------------------------*
077500*    UNION OF POSITION AND TRANSACTION TICKERS FOR FLOWS 3 AND 4. *
077600*    POSITIONS ARE FOLDED IN FIRST SO EACH TICKER'S AVG COST IS   *
077700*    ON FILE BEFORE ANY SELL TRANSACTION NEEDS IT (RULE 4).       *
077800     MOVE ZERO TO WS-TICKER-COUNT
077900     PERFORM D1810-ADD-POS-TICKER THRU D1810-EXIT
078000         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
078100     PERFORM D1820-ADD-TXN-TICKER THRU D1820-EXIT
078200         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TXN-COUNT
078300     PERFORM D1830-PRICE-TICKER THRU D1830-EXIT
078400         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT.
078500 D1800-EXIT.
078600     EXIT.
078700*----------------------------------------------------------------*
078800 D1810-ADD-POS-TICKER.
078900*----------------------------------------------------------------*
079000     MOVE WS-POS-SEC-ID (WS-IX1) TO WS-SEARCH-KEY
079100     PERFORM D1900-FIND-OR-ADD-TICKER THRU D1900-EXIT
079200     SET WS-TKR-HAS-POSITION (WS-MATCH-IX) TO TRUE
079300     MOVE WS-POS-QUANTITY (WS-IX1)
079400         TO WS-TKR-QUANTITY (WS-MATCH-IX)
079500     MOVE WS-POS-AVG-PRICE (WS-IX1)
079600         TO WS-TKR-AVG-COST (WS-MATCH-IX).
079700 D1810-EXIT.
079800     EXIT.
079900*----------------------------------------------------------------*
080000 D1820-ADD-TXN-TICKER.
080100*----------------------------------------------------------------*
080200     MOVE WS-TXN-SEC-ID (WS-IX1) TO WS-SEARCH-KEY
080300     PERFORM D1900-FIND-OR-ADD-TICKER THRU D1900-EXIT
080400     MOVE WS-MATCH-IX TO WS-IX2
080500     ADD 1 TO WS-TKR-TXN-COUNT (WS-IX2)
080600     EVALUATE TRUE
080700         WHEN WS-TXN-IS-BUY (WS-IX1)
080800             ADD WS-TXN-QUANTITY (WS-IX1)
080900                 TO WS-TKR-BUY-QTY (WS-IX2)
081000             ADD WS-TXN-TOTAL-AMOUNT (WS-IX1)
081100                 TO WS-TKR-BUY-AMT (WS-IX2)
081200             ADD WS-TXN-COMMISSION (WS-IX1)
081300                 TO WS-TKR-COMMISSION (WS-IX2)
081400         WHEN WS-TXN-IS-SELL (WS-IX1)
081500             ADD WS-TXN-QUANTITY (WS-IX1)
081600                 TO WS-TKR-SELL-QTY (WS-IX2)
081700             ADD WS-TXN-TOTAL-AMOUNT (WS-IX1)
081800                 TO WS-TKR-SELL-AMT (WS-IX2)
081900             ADD WS-TXN-COMMISSION (WS-IX1)
082000                 TO WS-TKR-COMMISSION (WS-IX2)
082100             PERFORM D1850-ADD-REALIZED-PNL THRU D1850-EXIT
082200         WHEN WS-TXN-IS-DIVIDEND (WS-IX1)
082300             ADD WS-TXN-TOTAL-AMOUNT (WS-IX1)
082400                 TO WS-TKR-DIVIDEND (WS-IX2)
082500         WHEN OTHER
082600             CONTINUE
082700     END-EVALUATE.
082800 D1820-EXIT.
082900     EXIT.
083000*----------------------------------------------------------------*
083100 D1850-ADD-REALIZED-PNL.
083200*----------------------------------------------------------------*
083300*    RULE 4 (P&L VARIANT) - (SELL PRICE - AVG COST) * SELL QTY.   *
083400*    AVG COST IS THE POSITION'S IF ONE EXISTS, ELSE THE SELL      *
083500*    PRICE ITSELF, WHICH YIELDS ZERO GAIN ON THAT SALE.           *
083600     IF WS-TKR-HAS-POSITION (WS-IX2)
083700         COMPUTE WS-TKR-REALIZED (WS-IX2) ROUNDED =
083800             WS-TKR-REALIZED (WS-IX2) +
083900             (WS-TXN-PRICE (WS-IX1) - WS-TKR-AVG-COST (WS-IX2))
084000                 * WS-TXN-QUANTITY (WS-IX1)
084100     END-IF.
084200 D1850-EXIT.
084300     EXIT.
084400*----------------------------------------------------------------*
084500 D1830-PRICE-TICKER.
084600*----------------------------------------------------------------*
084700*    UNREALIZED P&L IS COMPUTED ONLY WHEN A POSITION EXISTS AND   *
084800*    THE TICKER HAS A LATEST QUOTE ON FILE.                       *
084900     IF WS-TKR-HAS-POSITION (WS-IX1)
085000         MOVE WS-TKR-SEC-ID (WS-IX1) TO WS-SEARCH-KEY
085100         PERFORM D1900-LOOKUP-QUOTE THRU D1900-QUOTE-EXIT
085200         IF WS-MATCH-IX > ZERO
085300             SET WS-TKR-IS-PRICED (WS-IX1) TO TRUE
085400             MOVE WS-QUO-TBL-PRICE (WS-MATCH-IX)
085500                 TO WS-TKR-CUR-PRICE (WS-IX1)
085600             COMPUTE WS-TKR-UNREALIZED (WS-IX1) ROUNDED =
085700                 WS-TKR-QUANTITY (WS-IX1) *
085800                     WS-TKR-CUR-PRICE (WS-IX1)
085900                 - WS-TKR-QUANTITY (WS-IX1) *
086000                     WS-TKR-AVG-COST (WS-IX1)
086100         END-IF
086200     END-IF
086300     ADD WS-TKR-REALIZED (WS-IX1) WS-TKR-UNREALIZED (WS-IX1)
086400         GIVING WS-TKR-TOTAL-PNL (WS-IX1).
086500 D1830-EXIT.
086600     EXIT.
086700*----------------------------------------------------------------*
086800 D1900-FIND-OR-ADD-TICKER.
086900*----------------------------------------------------------------*
087000*    LINEAR SEARCH-AND-INSERT AGAINST WS-TICKER-TABLE.  TABLES OF *
087100*    THIS SIZE (ONE PORTFOLIO'S TICKERS) DO NOT WARRANT A SORTED  *
087200*    SEARCH ALL - A SEQUENTIAL SEARCH IS THE SHOP'S HOUSE RULE    *
087300*    FOR SMALL WORKING-STORAGE TABLES.                            *
087400     MOVE ZERO TO WS-MATCH-IX
087500     SET WS-TKR-IX TO 1
087600     SEARCH WS-TKR-ENTRY
087700         AT END NEXT SENTENCE
087800         WHEN WS-TKR-SEC-ID (WS-TKR-IX) = WS-SEARCH-KEY
087900             SET WS-MATCH-IX TO WS-TKR-IX
088000     END-SEARCH
088100     IF WS-MATCH-IX = ZERO
088200         ADD 1 TO WS-TICKER-COUNT
088300         MOVE WS-TICKER-COUNT TO WS-MATCH-IX
088400         MOVE WS-SEARCH-KEY  TO WS-TKR-SEC-ID (WS-MATCH-IX)
088500         MOVE ZERO TO WS-TKR-BUY-QTY (WS-MATCH-IX)
088600         MOVE ZERO TO WS-TKR-SELL-QTY (WS-MATCH-IX)
088700         MOVE ZERO TO WS-TKR-BUY-AMT (WS-MATCH-IX)
088800         MOVE ZERO TO WS-TKR-SELL-AMT (WS-MATCH-IX)
088900         MOVE ZERO TO WS-TKR-COMMISSION (WS-MATCH-IX)
089000         MOVE ZERO TO WS-TKR-TXN-COUNT (WS-MATCH-IX)
089100         MOVE ZERO TO WS-TKR-DIVIDEND (WS-MATCH-IX)
089200         MOVE ZERO TO WS-TKR-REALIZED (WS-MATCH-IX)
089300         MOVE ZERO TO WS-TKR-UNREALIZED (WS-MATCH-IX)
089400         MOVE ZERO TO WS-TKR-TOTAL-PNL (WS-MATCH-IX)
089500         MOVE 'N'  TO WS-TKR-HAS-POS-SW (WS-MATCH-IX)
089600         MOVE ZERO TO WS-TKR-QUANTITY (WS-MATCH-IX)
089700         MOVE ZERO TO WS-TKR-AVG-COST (WS-MATCH-IX)
089800         MOVE ZERO TO WS-TKR-CUR-PRICE (WS-MATCH-IX)
089900         MOVE 'N'  TO WS-TKR-PRICED-SW (WS-MATCH-IX)
090000     END-IF.
090100 D1900-EXIT.
090200     EXIT.
090300*----------------------------------------------------------------*
090400 D1900-LOOKUP-QUOTE.
090500*----------------------------------------------------------------*
090600     MOVE ZERO TO WS-MATCH-IX
090700     SET WS-QUO-IX TO 1
090800     SEARCH WS-QUO-ENTRY
090900         AT END NEXT SENTENCE
091000         WHEN WS-QUO-TBL-ID (WS-QUO-IX) = WS-SEARCH-KEY
091100             SET WS-MATCH-IX TO WS-QUO-IX
091200     END-SEARCH.
091300 D1900-QUOTE-EXIT.
091400     EXIT.
091500*----------------------------------------------------------------*
091600 D1900-LOOKUP-SEC-NAME.
091700*----------------------------------------------------------------*
091800*    RULE 14 - MISSING SECURITY ON MASTER USES THE TICKER ITSELF. *
091900     MOVE ZERO TO WS-MATCH-IX
092000     SET WS-SEC-IX TO 1
092100     SEARCH WS-SEC-ENTRY
092200         AT END NEXT SENTENCE
092300         WHEN WS-SEC-TBL-ID (WS-SEC-IX) = WS-SEARCH-KEY
092400             SET WS-MATCH-IX TO WS-SEC-IX
092500     END-SEARCH.
092600 D1900-NAME-EXIT.
092700     EXIT.
092800*----------------------------------------------------------------*
092900*    SECTION 1 - PORTFOLIO VALUATION (FLOW 2, RULES 2/3/6/14).     *
093000*    THE STOCK/BOND SPLIT FORMERLY WIRED OUT BY THE OLD 858-       *
093100*    REPORT SHELL IS FOLDED IN HERE AS EXTRA METRICS LINES         *
093200*    (CR-3110) - IT NEVER GETS A REPORT SECTION OF ITS OWN.        *
093300 E2000-VALUATION-SECTION.
093400*----------------------------------------------------------------*
093500     PERFORM E2005-INIT-VALUATION  THRU E2005-EXIT
093600     PERFORM E2010-VALUE-POSITION  THRU E2010-EXIT
093700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
093800     PERFORM E2020-PRINT-HEADING   THRU E2020-EXIT
093900     PERFORM E2030-PRINT-POSITION  THRU E2030-EXIT
094000         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
094100     PERFORM E2040-TOP-HOLDINGS    THRU E2040-EXIT
094200     PERFORM E2050-ASSET-ALLOCATION THRU E2050-EXIT
094300     PERFORM E2060-ASSET-CLASS-SUMMARY THRU E2060-EXIT
094400     PERFORM E2065-SUM-REALIZED    THRU E2065-EXIT
094500     PERFORM E2070-PRINT-TOTALS    THRU E2070-EXIT.
094600 E2000-EXIT.
094700     EXIT.
094800*----------------------------------------------------------------*
094900 E2005-INIT-VALUATION.
095000*----------------------------------------------------------------*
095100     MOVE ZERO TO WS-TOTAL-VALUE WS-TOTAL-COST WS-TOTAL-UNREAL-PNL
095200     MOVE ZERO TO WS-TOTAL-REALIZED-PNL WS-RETURN-PCT
095300     MOVE ZERO TO WS-POSITION-COUNT WS-GAIN-COUNT WS-TOTAL-PNL
095400     MOVE ZERO TO WS-STOCK-VALUE WS-BOND-VALUE
095500     MOVE ZERO TO WS-STOCK-PCT WS-BOND-PCT
095600     MOVE ZERO TO WS-ASSET-COUNT WS-TOTAL-PNL-PCT WS-ALLOC-COUNT
095700     MOVE ZERO TO WS-SUM-TOTAL-VALUE WS-SUM-TOTAL-PNL WS-SUM-PNL-DENOM
095800     PERFORM E2006-CLEAR-ALLOC THRU E2006-EXIT
095900         VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > 26.
096000 E2005-EXIT.
096100     EXIT.
096200*----------------------------------------------------------------*
096300 E2006-CLEAR-ALLOC.
096400*----------------------------------------------------------------*
096500     MOVE SPACE TO WS-ALLOC-CHAR (WS-IX2)
096600     MOVE ZERO  TO WS-ALLOC-VALUE (WS-IX2).
096700 E2006-EXIT.
096800     EXIT.
096900*----------------------------------------------------------------*
097000 E2010-VALUE-POSITION.
097100*----------------------------------------------------------------*
097200*    RULE 2 - MARKET VALUE AND UNREALIZED P/L PER POSITION.  A    *
097300*    TICKER CARRYING NO QUOTE STILL COSTS INTO TOTAL-COST BUT     *
097400*    NEVER PRICES INTO TOTAL-VALUE HERE - THE AVERAGE-COST STAND- *
097500*    IN PRICE IS FLOW 5'S RULE ALONE, DOWN IN E2019 (CR-3298).    *
097600     MOVE WS-POS-SEC-ID (WS-IX1) TO WS-SEARCH-KEY
097700     PERFORM D1900-LOOKUP-QUOTE THRU D1900-QUOTE-EXIT
097800     COMPUTE WS-POS-COST-VALUE (WS-IX1) ROUNDED =
097900         WS-POS-QUANTITY (WS-IX1) * WS-POS-AVG-PRICE (WS-IX1)
098000     ADD 1 TO WS-POSITION-COUNT
098100     ADD WS-POS-COST-VALUE (WS-IX1) TO WS-TOTAL-COST
098200     IF WS-MATCH-IX > ZERO
098300         SET WS-POS-IS-PRICED (WS-IX1) TO TRUE
098400         MOVE WS-QUO-TBL-PRICE (WS-MATCH-IX)
098500             TO WS-POS-CUR-PRICE (WS-IX1)
098600         COMPUTE WS-POS-MKT-VALUE (WS-IX1) ROUNDED =
098700             WS-POS-QUANTITY (WS-IX1) * WS-POS-CUR-PRICE (WS-IX1)
098800         COMPUTE WS-POS-UNREAL-PNL (WS-IX1) =
098900             WS-POS-MKT-VALUE (WS-IX1) - WS-POS-COST-VALUE (WS-IX1)
099000         ADD WS-POS-MKT-VALUE (WS-IX1)  TO WS-TOTAL-VALUE
099100         ADD WS-POS-UNREAL-PNL (WS-IX1) TO WS-TOTAL-UNREAL-PNL
099200         IF WS-POS-UNREAL-PNL (WS-IX1) > ZERO
099300             ADD 1 TO WS-GAIN-COUNT
099400         END-IF
099500     ELSE
099600         MOVE ZERO TO WS-POS-CUR-PRICE (WS-IX1)
099700         MOVE ZERO TO WS-POS-MKT-VALUE (WS-IX1)
099800         MOVE ZERO TO WS-POS-UNREAL-PNL (WS-IX1)
099900     END-IF
100000     PERFORM E2016-ACCUM-ALLOC       THRU E2016-EXIT
100100     PERFORM E2019-SUMMARIZE-POSITION THRU E2019-EXIT.
100200 E2010-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------*
100500 E2015-CLASSIFY-ASSET.
100600*----------------------------------------------------------------*
100700*    RULE 6/FLOW-5 - A TICKER OF FOUR CHARACTERS OR FEWER WITH NO *
100800*    DIGITS IN IT IS TREATED AS A STOCK, EVERYTHING ELSE A BOND.  *
100900*    BUCKETS ON WS-SUM-MKT-VALUE, NOT THE SECTION 1 MARKET VALUE  *
101000*    ABOVE, SINCE THE TWO PRICE AN UNQUOTED TICKER DIFFERENTLY.   *
101100     MOVE ZERO TO WS-TICKER-LEN
101200     MOVE 'N'  TO WS-TICKER-HAS-DIGIT-SW
101300     PERFORM E2017-SCAN-TICKER THRU E2017-EXIT
101400         VARYING WS-IX3 FROM 1 BY 1 UNTIL WS-IX3 > 12
101500     ADD 1 TO WS-ASSET-COUNT
101600     IF WS-TICKER-LEN NOT > 4 AND WS-TICKER-HAS-DIGIT-SW = 'N'
101700         ADD WS-SUM-MKT-VALUE TO WS-STOCK-VALUE
101800     ELSE
101900         ADD WS-SUM-MKT-VALUE TO WS-BOND-VALUE
102000     END-IF.
102100 E2015-EXIT.
102200     EXIT.
102300*----------------------------------------------------------------*
102400 E2019-SUMMARIZE-POSITION.
102500*----------------------------------------------------------------*
102600*    FLOW 5 - PORTFOLIO SUMMARY PRICES AN UNQUOTED TICKER OFF ITS *
102700*    AVERAGE COST AND ONLY VALUES A POSITION WHEN BOTH THE STAND- *
102800*    IN PRICE AND THE AVERAGE COST ARE NON-ZERO (CR-3298).        *
102900     IF WS-POS-IS-PRICED (WS-IX1)
103000         MOVE WS-POS-CUR-PRICE (WS-IX1) TO WS-SUM-CUR-PRICE
103100     ELSE
103200         MOVE WS-POS-AVG-PRICE (WS-IX1) TO WS-SUM-CUR-PRICE
103300     END-IF
103400     MOVE ZERO TO WS-SUM-MKT-VALUE
103500     MOVE ZERO TO WS-SUM-PNL
103600     IF WS-SUM-CUR-PRICE NOT = ZERO
103700             AND WS-POS-AVG-PRICE (WS-IX1) NOT = ZERO
103800         COMPUTE WS-SUM-MKT-VALUE ROUNDED =
103900             WS-POS-QUANTITY (WS-IX1) * WS-SUM-CUR-PRICE
104000         COMPUTE WS-SUM-PNL ROUNDED =
104100             (WS-SUM-CUR-PRICE - WS-POS-AVG-PRICE (WS-IX1))
104200                 * WS-POS-QUANTITY (WS-IX1)
104300     END-IF
104400     ADD WS-SUM-MKT-VALUE TO WS-SUM-TOTAL-VALUE
104500     ADD WS-SUM-PNL       TO WS-SUM-TOTAL-PNL
104600     PERFORM E2015-CLASSIFY-ASSET THRU E2015-EXIT.
104700 E2019-EXIT.
104800     EXIT.
104900*----------------------------------------------------------------*
105000 E2017-SCAN-TICKER.
105100*----------------------------------------------------------------*
105200     MOVE WS-POS-SEC-ID (WS-IX1) (WS-IX3:1) TO WS-ONE-CHAR
105300     IF WS-ONE-CHAR NOT = SPACE
105400         ADD 1 TO WS-TICKER-LEN
105500         IF WS-ONE-CHAR IS NUMERIC
105600             SET WS-TICKER-HAS-DIGIT TO TRUE
105700         END-IF
105800     END-IF.
105900 E2017-EXIT.
106000     EXIT.
106100*----------------------------------------------------------------*
106200 E2016-ACCUM-ALLOC.
106300*----------------------------------------------------------------*
106400*    RULE 6 - ASSET ALLOCATION BY FIRST CHARACTER OF THE TICKER.  *
106500     MOVE WS-POS-SEC-ID (WS-IX1) (1:1) TO WS-ONE-CHAR
106600     MOVE ZERO TO WS-MATCH-IX
106700     PERFORM E2018-FIND-ALLOC-ROW THRU E2018-EXIT
106800         VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > WS-ALLOC-COUNT
106900     IF WS-MATCH-IX = ZERO
107000         ADD 1 TO WS-ALLOC-COUNT
107100         MOVE WS-ALLOC-COUNT TO WS-MATCH-IX
107200         MOVE WS-ONE-CHAR TO WS-ALLOC-CHAR (WS-MATCH-IX)
107300         MOVE ZERO TO WS-ALLOC-VALUE (WS-MATCH-IX)
107400     END-IF
107500     ADD WS-POS-MKT-VALUE (WS-IX1) TO WS-ALLOC-VALUE (WS-MATCH-IX).
107600 E2016-EXIT.
107700     EXIT.
107800*----------------------------------------------------------------*
107900 E2018-FIND-ALLOC-ROW.
108000*----------------------------------------------------------------*
108100     IF WS-ALLOC-CHAR (WS-IX2) = WS-ONE-CHAR
108200         MOVE WS-IX2 TO WS-MATCH-IX
108300     END-IF.
108400 E2018-EXIT.
108500     EXIT.
108600*----------------------------------------------------------------*
108700 E2020-PRINT-HEADING.
108800*----------------------------------------------------------------*
108900     MOVE SPACES TO WS-DETAIL-LINE
109000     MOVE PF-ID TO WS-EDIT-ID6
109100     STRING 'PORTFOLIO ' WS-EDIT-ID6 '  ' PF-NAME
109200         DELIMITED BY SIZE INTO WS-DETAIL-LINE
109300     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
109400     MOVE SPACES TO WS-DETAIL-LINE
109500     MOVE 'SECTION 1 - PORTFOLIO VALUATION' TO WS-DETAIL-LINE
109600     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
109700     MOVE SPACES TO WS-DETAIL-LINE
109800     MOVE 'TICKER       NAME                 QUANTITY'
109900         TO WS-DETAIL-LINE
110000     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
110100 E2020-EXIT.
110200     EXIT.
110300*----------------------------------------------------------------*
110400 E2030-PRINT-POSITION.
110500*----------------------------------------------------------------*
110600*    RULE 14 - A TICKER NOT ON THE SECURITY MASTER PRINTS UNDER   *
110700*    ITS OWN TICKER SYMBOL RATHER THAN BLOWING UP THE RUN.        *
110800     MOVE WS-POS-SEC-ID (WS-IX1) TO WS-SEARCH-KEY
110900     PERFORM D1900-LOOKUP-SEC-NAME THRU D1900-NAME-EXIT
111000     IF WS-MATCH-IX > ZERO
111100         MOVE WS-SEC-TBL-NAME (WS-MATCH-IX) TO WS-DTL-SEC-NAME
111200     ELSE
111300         MOVE WS-POS-SEC-ID (WS-IX1) TO WS-DTL-SEC-NAME
111400     END-IF
111500     IF WS-TOTAL-VALUE NOT = ZERO
111600         COMPUTE WS-POS-WEIGHT-PCT (WS-IX1) ROUNDED =
111700             WS-POS-MKT-VALUE (WS-IX1) * 100 / WS-TOTAL-VALUE
111800     END-IF
111900     MOVE WS-POS-QUANTITY (WS-IX1)   TO WS-EDIT-QTY
112000     MOVE WS-POS-MKT-VALUE (WS-IX1)  TO WS-EDIT-MV
112100     MOVE WS-POS-WEIGHT-PCT (WS-IX1) TO WS-EDIT-WT2
112200     MOVE SPACES TO WS-DETAIL-LINE
112300     STRING WS-POS-SEC-ID (WS-IX1) ' ' WS-DTL-SEC-NAME ' '
112400         WS-EDIT-QTY ' MV ' WS-EDIT-MV ' WT% ' WS-EDIT-WT2
112500         DELIMITED BY SIZE INTO WS-DETAIL-LINE
112600     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
112700 E2030-EXIT.
112800     EXIT.
112900*----------------------------------------------------------------*
113000 E2040-TOP-HOLDINGS.
113100*----------------------------------------------------------------*
113200*    TOP 10 HOLDINGS BY MARKET VALUE - CLASSIC SELECTION SORT OF  *
113300*    A SUBSCRIPT ARRAY, NOT THE POSITION ROWS THEMSELVES.         *
113400     PERFORM E2041-INIT-SORT THRU E2041-EXIT
113500         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
113600     PERFORM E2039-FILL-SORT-KEY-MV THRU E2039-EXIT
113700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
113800     PERFORM E2042-SELECT-MAX THRU E2042-EXIT
113900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
114000     MOVE SPACES TO WS-DETAIL-LINE
114100     MOVE 'TOP 10 HOLDINGS BY MARKET VALUE' TO WS-DETAIL-LINE
114200     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
114300     PERFORM E2043-PRINT-TOP THRU E2043-EXIT
114400         VARYING WS-IX1 FROM 1 BY 1
114500         UNTIL WS-IX1 > 10 OR WS-IX1 > WS-POS-COUNT.
114600 E2040-EXIT.
114700     EXIT.
114800*----------------------------------------------------------------*
114900 E2039-FILL-SORT-KEY-MV.
115000*----------------------------------------------------------------*
115100*    RULE 2/CR-3298 - TOP HOLDINGS RANK PRICED POSITIONS ONLY;    *
115200*    AN UNQUOTED TICKER SORTS TO THE BOTTOM ON A SENTINEL KEY SO  *
115300*    IT NEVER DISPLACES A REAL HOLDING OUT OF THE TOP 10.         *
115400     IF WS-POS-IS-PRICED (WS-IX1)
115500         MOVE WS-POS-MKT-VALUE (WS-IX1) TO WS-SORT-KEY-VAL (WS-IX1)
115600     ELSE
115700         MOVE -1 TO WS-SORT-KEY-VAL (WS-IX1)
115800     END-IF.
115900 E2039-EXIT.
116000     EXIT.
116100*----------------------------------------------------------------*
116200 E2041-INIT-SORT.
116300*----------------------------------------------------------------*
116400     MOVE WS-IX1 TO WS-SORT-IX (WS-IX1).
116500 E2041-EXIT.
116600     EXIT.
116700*----------------------------------------------------------------*
116800 E2042-SELECT-MAX.
116900*----------------------------------------------------------------*
117000     MOVE WS-IX1 TO WS-IX3
117100     PERFORM E2044-FIND-MAX THRU E2044-EXIT
117200         VARYING WS-IX2 FROM WS-IX1 BY 1 UNTIL WS-IX2 > WS-POS-COUNT
117300     IF WS-IX3 NOT = WS-IX1
117400         MOVE WS-SORT-IX (WS-IX1) TO WS-SORT-TEMP
117500         MOVE WS-SORT-IX (WS-IX3) TO WS-SORT-IX (WS-IX1)
117600         MOVE WS-SORT-TEMP        TO WS-SORT-IX (WS-IX3)
117700     END-IF.
117800 E2042-EXIT.
117900     EXIT.
118000*----------------------------------------------------------------*
118100 E2044-FIND-MAX.
118200*----------------------------------------------------------------*
118300     IF WS-SORT-KEY-VAL (WS-SORT-IX (WS-IX2)) >
118400        WS-SORT-KEY-VAL (WS-SORT-IX (WS-IX3))
118500         MOVE WS-IX2 TO WS-IX3
118600     END-IF.
118700 E2044-EXIT.
118800     EXIT.
118900*----------------------------------------------------------------*
119000 E2043-PRINT-TOP.
119100*----------------------------------------------------------------*
119200     MOVE WS-SORT-IX (WS-IX1) TO WS-IX2
119300     IF WS-POS-IS-PRICED (WS-IX2)
119400         MOVE WS-POS-QUANTITY (WS-IX2)  TO WS-EDIT-QTY
119500         MOVE WS-POS-MKT-VALUE (WS-IX2) TO WS-EDIT-MV
119600         MOVE SPACES TO WS-DETAIL-LINE
119700         STRING WS-POS-SEC-ID (WS-IX2) ' ' WS-EDIT-QTY ' ' WS-EDIT-MV
119800             DELIMITED BY SIZE INTO WS-DETAIL-LINE
119900         WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
120000     END-IF.
120100 E2043-EXIT.
120200     EXIT.
120300*----------------------------------------------------------------*
120400 E2050-ASSET-ALLOCATION.
120500*----------------------------------------------------------------*
120600     MOVE SPACES TO WS-DETAIL-LINE
120700     MOVE 'ASSET ALLOCATION BY TICKER FIRST CHARACTER'
120800         TO WS-DETAIL-LINE
120900     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
121000     PERFORM E2051-PRINT-ALLOC THRU E2051-EXIT
121100         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-ALLOC-COUNT.
121200 E2050-EXIT.
121300     EXIT.
121400*----------------------------------------------------------------*
121500 E2051-PRINT-ALLOC.
121600*----------------------------------------------------------------*
121700     MOVE WS-ALLOC-VALUE (WS-IX1) TO WS-EDIT-MV
121800     MOVE SPACES TO WS-DETAIL-LINE
121900     STRING 'CATEGORY ' WS-ALLOC-CHAR (WS-IX1) '   VALUE '
122000         WS-EDIT-MV
122100         DELIMITED BY SIZE INTO WS-DETAIL-LINE
122200     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
122300 E2051-EXIT.
122400     EXIT.
122500*----------------------------------------------------------------*
122600 E2060-ASSET-CLASS-SUMMARY.
122700*----------------------------------------------------------------*
122800*    FLOW 5 - STOCK/BOND SPLIT AND TOTAL P/L PERCENT, FOLDED IN   *
122900*    HERE PER CR-3110.  BOTH ARE DENOMINATED ON WS-SUM-TOTAL-     *
123000*    VALUE (FLOW 5'S OWN TOTAL), NOT SECTION 1'S WS-TOTAL-VALUE.  *
123100     IF WS-SUM-TOTAL-VALUE NOT = ZERO
123200         COMPUTE WS-STOCK-PCT ROUNDED =
123300             WS-STOCK-VALUE * 100 / WS-SUM-TOTAL-VALUE
123400         COMPUTE WS-BOND-PCT ROUNDED =
123500             WS-BOND-VALUE * 100 / WS-SUM-TOTAL-VALUE
123600     END-IF
123700     MOVE SPACES TO WS-DETAIL-LINE
123800     MOVE WS-STOCK-VALUE TO WS-EDIT-MV
123900     STRING 'STOCK VALUE ' WS-EDIT-MV
124000         DELIMITED BY SIZE INTO WS-DETAIL-LINE
124100     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
124200     MOVE SPACES TO WS-DETAIL-LINE
124300     MOVE WS-BOND-VALUE TO WS-EDIT-MV
124400     STRING 'BOND VALUE ' WS-EDIT-MV
124500         DELIMITED BY SIZE INTO WS-DETAIL-LINE
124600     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
124700*    RULE 4-FOLD - TOTAL P/L PERCENT = TOTAL P/L OVER (TOTAL       *
124800*    VALUE LESS TOTAL P/L), ZERO UNLESS THAT DENOMINATOR IS       *
124900*    POSITIVE (CR-3298 - THIS IS NOT THE SAME DIVISOR AS THE      *
125000*    SECTION 1 RETURN PERCENT LINE BELOW).                        *
125100     MOVE ZERO TO WS-TOTAL-PNL-PCT
125200     COMPUTE WS-SUM-PNL-DENOM =
125300         WS-SUM-TOTAL-VALUE - WS-SUM-TOTAL-PNL
125400     IF WS-SUM-PNL-DENOM > ZERO
125500         COMPUTE WS-TOTAL-PNL-PCT ROUNDED =
125600             WS-SUM-TOTAL-PNL * 100 / WS-SUM-PNL-DENOM
125700     END-IF
125800     MOVE SPACES TO WS-DETAIL-LINE
125900     MOVE WS-TOTAL-PNL-PCT TO WS-EDIT-WT2
126000     STRING 'TOTAL P/L PERCENT ' WS-EDIT-WT2
126100         DELIMITED BY SIZE INTO WS-DETAIL-LINE
126200     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
126300 E2060-EXIT.
126400     EXIT.
126500*----------------------------------------------------------------*
126600 E2065-SUM-REALIZED.
126700*----------------------------------------------------------------*
126800     MOVE ZERO TO WS-TOTAL-REALIZED-PNL
126900     PERFORM E2066-ADD-REALIZED THRU E2066-EXIT
127000         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT.
127100 E2065-EXIT.
127200     EXIT.
127300*----------------------------------------------------------------*
127400 E2066-ADD-REALIZED.
127500*----------------------------------------------------------------*
127600     ADD WS-TKR-REALIZED (WS-IX1) TO WS-TOTAL-REALIZED-PNL.
127700 E2066-EXIT.
127800     EXIT.
127900*----------------------------------------------------------------*
128000 E2070-PRINT-TOTALS.
128100*----------------------------------------------------------------*
128200*    RULE 15/16 - TOTAL RETURN PERCENT IS (TOTAL VALUE LESS TOTAL *
128300*    COST) OVER TOTAL COST - NOT TOTAL-UNREAL-PNL OVER TOTAL      *
128400*    COST, WHICH UNDERSTATES THE RETURN WHENEVER A POSITION HAS  *
128500*    NO QUOTE (TOTAL-UNREAL-PNL ONLY SUMS PRICED POSITIONS BUT   *
128600*    TOTAL-COST SUMS ALL OF THEM) (CR-3341).  TOTAL P/L IS       *
128700*    REALIZED PLUS UNREALIZED (FLOW 5'S OWN P/L PERCENT ON       *
128800*    TOTAL VALUE IS COMPUTED SEPARATELY IN E2060 ABOVE).          *
128900     IF WS-TOTAL-COST NOT = ZERO
129000         COMPUTE WS-RETURN-PCT ROUNDED =
129100             (WS-TOTAL-VALUE - WS-TOTAL-COST) * 100 / WS-TOTAL-COST
129200     END-IF
129300     ADD WS-TOTAL-UNREAL-PNL WS-TOTAL-REALIZED-PNL
129400         GIVING WS-TOTAL-PNL
129500     MOVE SPACES TO WS-DETAIL-LINE
129600     MOVE WS-TOTAL-VALUE TO WS-EDIT-MV
129700     STRING 'TOTAL PORTFOLIO VALUE ' WS-EDIT-MV
129800         DELIMITED BY SIZE INTO WS-DETAIL-LINE
129900     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
130000     MOVE SPACES TO WS-DETAIL-LINE
130100     MOVE WS-RETURN-PCT TO WS-EDIT-WT2
130200     STRING 'RETURN PERCENT ' WS-EDIT-WT2 '  POSITIONS '
130300         WS-POSITION-COUNT ' GAINING ' WS-GAIN-COUNT
130400         DELIMITED BY SIZE INTO WS-DETAIL-LINE
130500     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
130600 E2070-EXIT.
130700     EXIT.
130800*----------------------------------------------------------------*
130900*    SECTION 2 - TRANSACTION ACTIVITY (FLOW 3, RULES 5/13).       *
131000 E3000-ACTIVITY-SECTION.
131100*----------------------------------------------------------------*
131200     MOVE ZERO TO WS-ACT-TOTAL-COUNT WS-ACT-TOTAL-BUY-AMT
131300     MOVE ZERO TO WS-ACT-TOTAL-SELL-AMT WS-ACT-TOTAL-COMMISSION
131400     MOVE ZERO TO WS-ACT-NET-CASH-FLOW
131500     MOVE SPACES TO WS-DETAIL-LINE
131600     MOVE 'SECTION 2 - TRANSACTION ACTIVITY' TO WS-DETAIL-LINE
131700     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
131800     PERFORM E3030-PRINT-TICKER-ACT THRU E3030-EXIT
131900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT
132000     PERFORM E3070-PRINT-TOTALS THRU E3070-EXIT.
132100 E3000-EXIT.
132200     EXIT.
132300*----------------------------------------------------------------*
132400 E3030-PRINT-TICKER-ACT.
132500*----------------------------------------------------------------*
132600*    RULE 5 - ONLY TICKERS WITH ACTUAL ACTIVITY PRINT A LINE.     *
132700     IF WS-TKR-TXN-COUNT (WS-IX1) > ZERO
132800         ADD WS-TKR-TXN-COUNT (WS-IX1)  TO WS-ACT-TOTAL-COUNT
132900         ADD WS-TKR-BUY-AMT (WS-IX1)    TO WS-ACT-TOTAL-BUY-AMT
133000         ADD WS-TKR-SELL-AMT (WS-IX1)   TO WS-ACT-TOTAL-SELL-AMT
133100         ADD WS-TKR-COMMISSION (WS-IX1) TO WS-ACT-TOTAL-COMMISSION
133200         MOVE WS-TKR-BUY-QTY (WS-IX1) TO WS-EDIT-QTY
133300         MOVE WS-TKR-BUY-AMT (WS-IX1) TO WS-EDIT-MV
133400         MOVE SPACES TO WS-DETAIL-LINE
133500         STRING WS-TKR-SEC-ID (WS-IX1) ' BUY QTY ' WS-EDIT-QTY
133600             ' BUY AMT ' WS-EDIT-MV
133700             DELIMITED BY SIZE INTO WS-DETAIL-LINE
133800         WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
133900         MOVE WS-TKR-SELL-QTY (WS-IX1) TO WS-EDIT-QTY
134000         MOVE WS-TKR-SELL-AMT (WS-IX1) TO WS-EDIT-MV
134100         MOVE SPACES TO WS-DETAIL-LINE
134200         STRING WS-TKR-SEC-ID (WS-IX1) ' SELL QTY ' WS-EDIT-QTY
134300             ' SELL AMT ' WS-EDIT-MV
134400             DELIMITED BY SIZE INTO WS-DETAIL-LINE
134500         WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
134600     END-IF.
134700 E3030-EXIT.
134800     EXIT.
134900*----------------------------------------------------------------*
135000 E3070-PRINT-TOTALS.
135100*----------------------------------------------------------------*
135200*    RULE 13 - NET CASH FLOW = SELL PROCEEDS LESS BUY COST LESS   *
135300*    COMMISSION FOR THE PERIOD COVERED BY THIS RUN.               *
135400     COMPUTE WS-ACT-NET-CASH-FLOW =
135500         WS-ACT-TOTAL-SELL-AMT - WS-ACT-TOTAL-BUY-AMT
135600             - WS-ACT-TOTAL-COMMISSION
135700     MOVE SPACES TO WS-DETAIL-LINE
135800     MOVE WS-ACT-NET-CASH-FLOW TO WS-EDIT-MV
135900     STRING 'TXN COUNT ' WS-ACT-TOTAL-COUNT ' NET CASH FLOW '
136000         WS-EDIT-MV
136100         DELIMITED BY SIZE INTO WS-DETAIL-LINE
136200     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
136300 E3070-EXIT.
136400     EXIT.
136500*----------------------------------------------------------------*
136600*    SECTION 3 - PROFIT AND LOSS (FLOW 4, RULES 4/15/16).         *
136700 E4000-PNL-SECTION.
136800*----------------------------------------------------------------*
136900     MOVE ZERO TO WS-PNL-ENTRY-COUNT WS-PNL-TOTAL-REALIZED
137000     MOVE ZERO TO WS-PNL-TOTAL-UNREALIZED WS-PNL-TOTAL-DIVIDEND
137100     MOVE ZERO TO WS-PNL-TOTAL-PNL WS-PNL-TOTAL-RETURN
137200     MOVE ZERO TO WS-PNL-WIN-COUNT WS-PNL-WIN-RATE
137300     MOVE SPACES TO WS-DETAIL-LINE
137400     MOVE 'SECTION 3 - PROFIT AND LOSS' TO WS-DETAIL-LINE
137500     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
137600     PERFORM E4030-PRINT-TICKER-PNL THRU E4030-EXIT
137700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT
137800     PERFORM E4040-BEST-WORST THRU E4040-EXIT
137900     PERFORM E4070-PRINT-TOTALS THRU E4070-EXIT.
138000 E4000-EXIT.
138100     EXIT.
138200*----------------------------------------------------------------*
138300 E4030-PRINT-TICKER-PNL.
138400*----------------------------------------------------------------*
138500*    RULE 15 - AN ENTRY PRINTS ONLY WHEN THE TICKER HAD REALIZED  *
138600*    P/L, UNREALIZED P/L OR DIVIDEND INCOME DURING THE PERIOD.    *
138700     IF WS-TKR-REALIZED (WS-IX1)   NOT = ZERO
138800        OR WS-TKR-UNREALIZED (WS-IX1) NOT = ZERO
138900        OR WS-TKR-DIVIDEND (WS-IX1)   NOT = ZERO
139000         ADD 1 TO WS-PNL-ENTRY-COUNT
139100         ADD WS-TKR-REALIZED (WS-IX1)   TO WS-PNL-TOTAL-REALIZED
139200         ADD WS-TKR-UNREALIZED (WS-IX1) TO WS-PNL-TOTAL-UNREALIZED
139300         ADD WS-TKR-DIVIDEND (WS-IX1)   TO WS-PNL-TOTAL-DIVIDEND
139400         IF WS-TKR-TOTAL-PNL (WS-IX1) > ZERO
139500             ADD 1 TO WS-PNL-WIN-COUNT
139600         END-IF
139700         MOVE WS-TKR-TOTAL-PNL (WS-IX1) TO WS-EDIT-MV
139800         MOVE SPACES TO WS-DETAIL-LINE
139900         STRING WS-TKR-SEC-ID (WS-IX1) ' TOTAL P/L ' WS-EDIT-MV
140000             DELIMITED BY SIZE INTO WS-DETAIL-LINE
140100         WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
140200     END-IF.
140300 E4030-EXIT.
140400     EXIT.
140500*----------------------------------------------------------------*
140600 E4040-BEST-WORST.
140700*----------------------------------------------------------------*
140800*    RULE 16 - BEST/WORST 5 PERFORMERS BY TOTAL P/L.  ONE FULL    *
140900*    DESCENDING SORT OF THE SUBSCRIPT ARRAY SERVES BOTH LISTS -   *
141000*    THE FIRST FIVE ARE THE BEST, THE LAST FIVE ARE THE WORST.    *
141100     PERFORM E4039-FILL-SORT-KEY-PNL THRU E4039-EXIT
141200         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT
141300     PERFORM E2041-INIT-SORT THRU E2041-EXIT
141400         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT
141500     PERFORM E4042-SELECT-MAX-PNL THRU E4042-EXIT
141600         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TICKER-COUNT
141700     MOVE SPACES TO WS-DETAIL-LINE
141800     MOVE 'BEST 5 PERFORMERS' TO WS-DETAIL-LINE
141900     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
142000     PERFORM E4043-PRINT-BEST THRU E4043-EXIT
142100         VARYING WS-IX1 FROM 1 BY 1
142200         UNTIL WS-IX1 > 5 OR WS-IX1 > WS-TICKER-COUNT
142300     MOVE SPACES TO WS-DETAIL-LINE
142400     MOVE 'WORST 5 PERFORMERS' TO WS-DETAIL-LINE
142500     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
142600     COMPUTE WS-IX3 = WS-TICKER-COUNT - 4
142700     IF WS-IX3 < 1
142800         MOVE 1 TO WS-IX3
142900     END-IF
143000     PERFORM E4044-PRINT-WORST THRU E4044-EXIT
143100         VARYING WS-IX1 FROM WS-TICKER-COUNT BY -1
143200         UNTIL WS-IX1 < WS-IX3.
143300 E4040-EXIT.
143400     EXIT.
143500*----------------------------------------------------------------*
143600 E4039-FILL-SORT-KEY-PNL.
143700*----------------------------------------------------------------*
143800     MOVE WS-TKR-TOTAL-PNL (WS-IX1) TO WS-SORT-KEY-VAL (WS-IX1).
143900 E4039-EXIT.
144000     EXIT.
144100*----------------------------------------------------------------*
144200 E4042-SELECT-MAX-PNL.
144300*----------------------------------------------------------------*
144400     MOVE WS-IX1 TO WS-IX3
144500     PERFORM E4046-FIND-MAX-PNL THRU E4046-EXIT
144600         VARYING WS-IX2 FROM WS-IX1 BY 1
144700         UNTIL WS-IX2 > WS-TICKER-COUNT
144800     IF WS-IX3 NOT = WS-IX1
144900         MOVE WS-SORT-IX (WS-IX1) TO WS-SORT-TEMP
145000         MOVE WS-SORT-IX (WS-IX3) TO WS-SORT-IX (WS-IX1)
145100         MOVE WS-SORT-TEMP        TO WS-SORT-IX (WS-IX3)
145200     END-IF.
145300 E4042-EXIT.
145400     EXIT.
145500*----------------------------------------------------------------*
145600 E4046-FIND-MAX-PNL.
145700*----------------------------------------------------------------*
145800     IF WS-SORT-KEY-VAL (WS-SORT-IX (WS-IX2)) >
145900        WS-SORT-KEY-VAL (WS-SORT-IX (WS-IX3))
146000         MOVE WS-IX2 TO WS-IX3
146100     END-IF.
146200 E4046-EXIT.
146300     EXIT.
146400*----------------------------------------------------------------*
146500 E4043-PRINT-BEST.
146600*----------------------------------------------------------------*
146700     MOVE WS-SORT-IX (WS-IX1) TO WS-IX2
146800     MOVE WS-TKR-TOTAL-PNL (WS-IX2) TO WS-EDIT-MV
146900     MOVE SPACES TO WS-DETAIL-LINE
147000     STRING WS-TKR-SEC-ID (WS-IX2) ' TOTAL P/L ' WS-EDIT-MV
147100         DELIMITED BY SIZE INTO WS-DETAIL-LINE
147200     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
147300 E4043-EXIT.
147400     EXIT.
147500*----------------------------------------------------------------*
147600 E4044-PRINT-WORST.
147700*----------------------------------------------------------------*
147800     MOVE WS-SORT-IX (WS-IX1) TO WS-IX2
147900     MOVE WS-TKR-TOTAL-PNL (WS-IX2) TO WS-EDIT-MV
148000     MOVE SPACES TO WS-DETAIL-LINE
148100     STRING WS-TKR-SEC-ID (WS-IX2) ' TOTAL P/L ' WS-EDIT-MV
148200         DELIMITED BY SIZE INTO WS-DETAIL-LINE
148300     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
148400 E4044-EXIT.
148500     EXIT.
148600*----------------------------------------------------------------*
148700 E4070-PRINT-TOTALS.
148800*----------------------------------------------------------------*
148900     ADD WS-PNL-TOTAL-REALIZED WS-PNL-TOTAL-UNREALIZED
149000         WS-PNL-TOTAL-DIVIDEND GIVING WS-PNL-TOTAL-PNL
149100     MOVE WS-PNL-TOTAL-PNL TO WS-PNL-TOTAL-RETURN
149200     IF WS-PNL-ENTRY-COUNT > ZERO
149300         COMPUTE WS-PNL-WIN-RATE ROUNDED =
149400             WS-PNL-WIN-COUNT / WS-PNL-ENTRY-COUNT * 100
149500     END-IF
149600     MOVE SPACES TO WS-DETAIL-LINE
149700     MOVE WS-PNL-TOTAL-PNL TO WS-EDIT-MV
149800     STRING 'TOTAL P/L ' WS-EDIT-MV
149900         DELIMITED BY SIZE INTO WS-DETAIL-LINE
150000     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
150100     MOVE SPACES TO WS-DETAIL-LINE
150200     MOVE WS-PNL-WIN-RATE TO WS-EDIT-WT2
150300     STRING 'WIN RATE PERCENT ' WS-EDIT-WT2
150400         DELIMITED BY SIZE INTO WS-DETAIL-LINE
150500     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
150600 E4070-EXIT.
150700     EXIT.
150800*----------------------------------------------------------------*
150900*    SECTION 4 - LAZY INDEX TRACKING REBALANCE (FLOW 6,           *
151000*    RULES 8-12).  WRITES THE KEPT RECOMMENDATIONS TO THE         *
151100*    EXTRACT PICKED UP BY THE TRADE DESK.                         *
151200 E5000-REBALANCE-SECTION.
151300*----------------------------------------------------------------*
151400     MOVE ZERO TO WS-RBL-MATCHED-WEIGHT-SUM WS-RBL-UNMATCHED-COUNT
151500     MOVE ZERO TO WS-RBL-UNMATCHED-SHARE WS-RBL-WEIGHT-SUM-CHECK
151600     MOVE ZERO TO WS-RBL-TGT-TOTAL-VALUE WS-RBL-REC-COUNT
151700     MOVE ZERO TO WS-RBL-EST-TOTAL-COST WS-RBL-BUY-COST-SUM
151800     MOVE ZERO TO WS-RBL-SELL-COST-SUM WS-RBL-CASH-REQUIRED
151900     MOVE WS-TOTAL-VALUE TO WS-RBL-CUR-TOTAL-VALUE
152000     PERFORM E5010-PRINT-HEADING  THRU E5010-EXIT
152100     PERFORM E5020-MATCH-WEIGHT   THRU E5020-EXIT
152200         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
152300     IF WS-RBL-UNMATCHED-COUNT > ZERO
152400         COMPUTE WS-RBL-UNMATCHED-SHARE ROUNDED =
152500             (1 - WS-RBL-MATCHED-WEIGHT-SUM)
152600                 / WS-RBL-UNMATCHED-COUNT
152700     END-IF
152800     PERFORM E5040-ASSIGN-REMAINDER THRU E5040-EXIT
152900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
153000     PERFORM E5051-SUM-TGT-WEIGHT THRU E5051-EXIT
153100         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
153200     IF WS-RBL-WEIGHT-SUM-CHECK NOT = ZERO
153300         PERFORM E5052-NORMALIZE-WEIGHT THRU E5052-EXIT
153400             VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
153500     END-IF
153600     PERFORM E5060-BUILD-RECOMMENDATION THRU E5060-EXIT
153700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-POS-COUNT
153800     PERFORM E5070-COMPUTE-CASH-REQUIRED THRU E5070-EXIT
153900     PERFORM E5090-PRINT-TOTALS THRU E5090-EXIT.
154000 E5000-EXIT.
154100     EXIT.
154200*----------------------------------------------------------------*
154300 E5010-PRINT-HEADING.
154400*----------------------------------------------------------------*
154500     MOVE SPACES TO WS-DETAIL-LINE
154600     MOVE 'SECTION 4 - REBALANCE RECOMMENDATIONS (LAZY INDEX)'
154700         TO WS-DETAIL-LINE
154800     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
154900 E5010-EXIT.
155000     EXIT.
155100*----------------------------------------------------------------*
155200 E5020-MATCH-WEIGHT.
155300*----------------------------------------------------------------*
155400*    RULE 8 - MATCH EACH HELD TICKER AGAINST THE INDEX TABLE.     *
155500     MOVE WS-POS-SEC-ID (WS-IX1) TO WS-SEARCH-KEY
155600     MOVE ZERO TO WS-MATCH-IX
155700     SET WS-IDX-IX TO 1
155800     SEARCH WS-IDX-ENTRY
155900         AT END NEXT SENTENCE
156000         WHEN WS-IDX-SEC-ID (WS-IDX-IX) = WS-SEARCH-KEY
156100             SET WS-MATCH-IX TO WS-IDX-IX
156200     END-SEARCH
156300     IF WS-MATCH-IX > ZERO
156400         MOVE WS-IDX-WEIGHT (WS-MATCH-IX)
156500             TO WS-POS-TGT-WEIGHT (WS-IX1)
156600         ADD WS-IDX-WEIGHT (WS-MATCH-IX)
156700             TO WS-RBL-MATCHED-WEIGHT-SUM
156800     ELSE
156900         MOVE ZERO TO WS-POS-TGT-WEIGHT (WS-IX1)
157000         ADD 1 TO WS-RBL-UNMATCHED-COUNT
157100     END-IF.
157200 E5020-EXIT.
157300     EXIT.
157400*----------------------------------------------------------------*
157500 E5040-ASSIGN-REMAINDER.
157600*----------------------------------------------------------------*
157700*    RULE 9 - UNMATCHED HOLDINGS SHARE THE UNASSIGNED WEIGHT      *
157800*    EQUALLY BETWEEN THEM.                                        *
157900     IF WS-POS-TGT-WEIGHT (WS-IX1) = ZERO
158000         MOVE WS-RBL-UNMATCHED-SHARE TO WS-POS-TGT-WEIGHT (WS-IX1)
158100     END-IF.
158200 E5040-EXIT.
158300     EXIT.
158400*----------------------------------------------------------------*
158500 E5051-SUM-TGT-WEIGHT.
158600*----------------------------------------------------------------*
158700     ADD WS-POS-TGT-WEIGHT (WS-IX1) TO WS-RBL-WEIGHT-SUM-CHECK.
158800 E5051-EXIT.
158900     EXIT.
159000*----------------------------------------------------------------*
159100 E5052-NORMALIZE-WEIGHT.
159200*----------------------------------------------------------------*
159300*    RULE 9 - NORMALIZE SO TARGET WEIGHTS SUM TO ONE EXACTLY.     *
159400     COMPUTE WS-POS-TGT-WEIGHT (WS-IX1) ROUNDED =
159500         WS-POS-TGT-WEIGHT (WS-IX1) / WS-RBL-WEIGHT-SUM-CHECK.
159600 E5052-EXIT.
159700     EXIT.
159800*----------------------------------------------------------------*
159900 E5060-BUILD-RECOMMENDATION.
160000*----------------------------------------------------------------*
160100*    RULE 10/11 - TARGET QUANTITY, CHANGE, ACTION, PRIORITY BAND, *
160200*    ESTIMATED COST, THEN RULE 12'S LAZY FILTER TEST.             *
160300     IF WS-RBL-CUR-TOTAL-VALUE NOT = ZERO
160400         COMPUTE WS-POS-CUR-WEIGHT (WS-IX1) ROUNDED =
160500             WS-POS-MKT-VALUE (WS-IX1) / WS-RBL-CUR-TOTAL-VALUE
160600     ELSE
160700         MOVE ZERO TO WS-POS-CUR-WEIGHT (WS-IX1)
160800     END-IF
160900     COMPUTE WS-RBL-DEVIATION =
161000         WS-POS-TGT-WEIGHT (WS-IX1) - WS-POS-CUR-WEIGHT (WS-IX1)
161100     IF WS-RBL-DEVIATION < ZERO
161200         COMPUTE WS-RBL-DEVIATION = ZERO - WS-RBL-DEVIATION
161300     END-IF
161400     IF WS-POS-CUR-PRICE (WS-IX1) NOT = ZERO
161500         COMPUTE WS-POS-TGT-QUANTITY (WS-IX1) ROUNDED =
161600             WS-POS-TGT-WEIGHT (WS-IX1) * WS-RBL-CUR-TOTAL-VALUE
161700                 / WS-POS-CUR-PRICE (WS-IX1)
161800     ELSE
161900         MOVE ZERO TO WS-POS-TGT-QUANTITY (WS-IX1)
162000     END-IF
162100     COMPUTE WS-POS-QTY-CHANGE (WS-IX1) =
162200         WS-POS-TGT-QUANTITY (WS-IX1) - WS-POS-QUANTITY (WS-IX1)
162300     PERFORM E5061-SET-PRIORITY THRU E5061-EXIT
162400     PERFORM E5062-SET-ACTION   THRU E5062-EXIT
162500     PERFORM E5063-EST-COST     THRU E5063-EXIT
162600     PERFORM E5064-APPLY-FILTER THRU E5064-EXIT
162700     IF WS-POS-REC-IS-KEPT (WS-IX1)
162800         PERFORM E5065-WRITE-RECOMMENDATION THRU E5065-EXIT
162900     END-IF.
163000 E5060-EXIT.
163100     EXIT.
163200*----------------------------------------------------------------*
163300 E5061-SET-PRIORITY.
163400*----------------------------------------------------------------*
163500*    RULE 11 - PRIORITY BAND BY WEIGHT DEVIATION.                 *
163600     EVALUATE TRUE
163700         WHEN WS-RBL-DEVIATION >= 0.100000
163800             MOVE 1 TO WS-POS-PRIORITY-CDE (WS-IX1)
163900         WHEN WS-RBL-DEVIATION >= 0.050000
164000             MOVE 2 TO WS-POS-PRIORITY-CDE (WS-IX1)
164100         WHEN WS-RBL-DEVIATION >= 0.020000
164200             MOVE 3 TO WS-POS-PRIORITY-CDE (WS-IX1)
164300         WHEN WS-RBL-DEVIATION >= 0.010000
164400             MOVE 4 TO WS-POS-PRIORITY-CDE (WS-IX1)
164500         WHEN OTHER
164600             MOVE 5 TO WS-POS-PRIORITY-CDE (WS-IX1)
164700     END-EVALUATE.
164800 E5061-EXIT.
164900     EXIT.
165000*----------------------------------------------------------------*
165100 E5062-SET-ACTION.
165200*----------------------------------------------------------------*
165300     IF WS-POS-QTY-CHANGE (WS-IX1) > WS-THRESHOLD-QTY
165400         MOVE 'B' TO WS-POS-ACTION-CDE (WS-IX1)
165500     ELSE
165600         IF WS-POS-QTY-CHANGE (WS-IX1) < ZERO AND
165700            (ZERO - WS-POS-QTY-CHANGE (WS-IX1)) > WS-THRESHOLD-QTY
165800             MOVE 'S' TO WS-POS-ACTION-CDE (WS-IX1)
165900         ELSE
166000             MOVE 'H' TO WS-POS-ACTION-CDE (WS-IX1)
166100         END-IF
166200     END-IF.
166300 E5062-EXIT.
166400     EXIT.
166500*----------------------------------------------------------------*
166600 E5063-EST-COST.
166700*----------------------------------------------------------------*
166800*    RULE 12 - ESTIMATED COST IS THE ABSOLUTE QUANTITY CHANGE     *
166900*    TIMES PRICE.  CFG-TXN-COST-PCT IS THE CATALOG'S COMMISSION   *
167000*    RATE FOR THE STRATEGY BUT IS HELD, NOT APPLIED, HERE - IT    *
167100*    NEVER FACTORS INTO THE REBALANCE COST ESTIMATE (CR-3298).    *
167200     MOVE WS-POS-QTY-CHANGE (WS-IX1) TO WS-ABS-QTY
167300     IF WS-ABS-QTY < ZERO
167400         COMPUTE WS-ABS-QTY = ZERO - WS-ABS-QTY
167500     END-IF
167600     COMPUTE WS-POS-EST-COST (WS-IX1) ROUNDED =
167700         WS-ABS-QTY * WS-POS-CUR-PRICE (WS-IX1)
167800*    CR-3312 - THE ESTIMATED TOTAL SUMS EVERY POSITION SCANNED,    *
167900*    BEFORE E5064'S LAZY FILTER RUNS - A HELD POSITION'S COST     *
168000*    STILL COUNTS AGAINST THE ESTIMATED TOTAL EVEN THOUGH IT      *
168100*    NEVER WRITES A RECOMMENDATION RECORD.                        *
168200     ADD WS-POS-EST-COST (WS-IX1) TO WS-RBL-EST-TOTAL-COST.
168300 E5063-EXIT.
168400     EXIT.
168500*----------------------------------------------------------------*
168600 E5064-APPLY-FILTER.
168700*----------------------------------------------------------------*
168800*    RULE 12 - LAZY FILTER - ONLY KEEP A RECOMMENDATION WHEN THE  *
168900*    DEVIATION IS AT LEAST TWICE THE REBALANCE THRESHOLD AND THE  *
169000*    ESTIMATED COST CLEARS THE MINIMUM TRANSACTION AMOUNT.        *
169100     MOVE 'N' TO WS-POS-REC-KEEP-SW (WS-IX1)
169200     IF WS-POS-ACTION-CDE (WS-IX1) NOT = 'H'
169300         IF WS-RBL-DEVIATION >= (2 * CFG-REBAL-THRESHOLD)
169400            AND WS-POS-EST-COST (WS-IX1) >= CFG-MIN-TXN-AMOUNT
169500             MOVE 'Y' TO WS-POS-REC-KEEP-SW (WS-IX1)
169600         END-IF
169700     END-IF.
169800 E5064-EXIT.
169900     EXIT.
170000*----------------------------------------------------------------*
170100 E5065-WRITE-RECOMMENDATION.
170200*----------------------------------------------------------------*
170300*    CR-3312 - THE BUY/SELL COST SUMS AND THE WRITTEN RECORD ARE  *
170400*    SCOPED TO THE FILTERED (KEPT) SET ONLY - THE ESTIMATED TOTAL *
170500*    ITSELF WAS ALREADY ACCUMULATED OVER EVERY POSITION IN E5063. *
170600     ADD 1 TO WS-RBL-REC-COUNT
170700     IF WS-POS-ACTION-CDE (WS-IX1) = 'B'
170800         ADD WS-POS-EST-COST (WS-IX1) TO WS-RBL-BUY-COST-SUM
170900     ELSE
171000         ADD WS-POS-EST-COST (WS-IX1) TO WS-RBL-SELL-COST-SUM
171100     END-IF
171200     MOVE PF-ID                        TO REC-PF-ID
171300     MOVE WS-POS-SEC-ID (WS-IX1)       TO REC-SEC-ID
171400     MOVE WS-POS-QUANTITY (WS-IX1)     TO REC-CUR-QUANTITY
171500     MOVE WS-POS-CUR-WEIGHT (WS-IX1)   TO REC-CUR-WEIGHT
171600     MOVE WS-POS-TGT-WEIGHT (WS-IX1)   TO REC-TGT-WEIGHT
171700     MOVE WS-POS-TGT-QUANTITY (WS-IX1) TO REC-TGT-QUANTITY
171800     MOVE WS-POS-QTY-CHANGE (WS-IX1)   TO REC-QTY-CHANGE
171900*    CR-3350 - REC-ACTION NOW CARRIES THE WORD, NOT A LETTER.     *
172000     EVALUATE WS-POS-ACTION-CDE (WS-IX1)
172100         WHEN 'B'
172200             MOVE 'BUY '  TO REC-ACTION
172300         WHEN 'S'
172400             MOVE 'SELL' TO REC-ACTION
172500         WHEN OTHER
172600             MOVE 'HOLD' TO REC-ACTION
172700     END-EVALUATE
172800     MOVE WS-POS-EST-COST (WS-IX1)     TO REC-EST-COST-AMT
172900     MOVE WS-POS-PRIORITY-CDE (WS-IX1) TO REC-PRIORITY-CDE
173000     WRITE RBL-RECOMMEND-RECORD
173100     IF WS-REC-FILE-STATUS NOT = '00'
173200         MOVE 'UNABLE TO WRITE RBL-RECOMMEND-RECORD' TO WS-ERR-MSG
173300         MOVE 'E5065-WRITE-RECOMMENDATION'           TO WS-ERR-PARA
173400         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
173500     END-IF
173600     MOVE WS-POS-QTY-CHANGE (WS-IX1) TO WS-EDIT-QTY
173700     MOVE WS-POS-EST-COST (WS-IX1)   TO WS-EDIT-MV
173800     MOVE SPACES TO WS-DETAIL-LINE
173900     STRING WS-POS-SEC-ID (WS-IX1) ' ' WS-POS-ACTION-CDE (WS-IX1)
174000         ' QTY CHG ' WS-EDIT-QTY ' EST COST ' WS-EDIT-MV
174100         DELIMITED BY SIZE INTO WS-DETAIL-LINE
174200     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
174300 E5065-EXIT.
174400     EXIT.
174500*----------------------------------------------------------------*
174600 E5070-COMPUTE-CASH-REQUIRED.
174700*----------------------------------------------------------------*
174800*    RULE 12 - CASH REQUIRED IS NEVER LESS THAN ZERO.             *
174900     COMPUTE WS-RBL-CASH-REQUIRED =
175000         WS-RBL-BUY-COST-SUM - WS-RBL-SELL-COST-SUM
175100     IF WS-RBL-CASH-REQUIRED < ZERO
175200         MOVE ZERO TO WS-RBL-CASH-REQUIRED
175300     END-IF.
175400 E5070-EXIT.
175500     EXIT.
175600*----------------------------------------------------------------*
175700 E5090-PRINT-TOTALS.
175800*----------------------------------------------------------------*
175900     MOVE SPACES TO WS-DETAIL-LINE
176000     MOVE WS-RBL-EST-TOTAL-COST TO WS-EDIT-MV
176100     STRING 'RECOMMENDATIONS WRITTEN ' WS-RBL-REC-COUNT
176200         ' ESTIMATED TOTAL COST ' WS-EDIT-MV
176300         DELIMITED BY SIZE INTO WS-DETAIL-LINE
176400     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE
176500     MOVE SPACES TO WS-DETAIL-LINE
176600     MOVE WS-RBL-CASH-REQUIRED TO WS-EDIT-MV
176700     STRING 'CASH REQUIRED ' WS-EDIT-MV
176800         DELIMITED BY SIZE INTO WS-DETAIL-LINE
176900     WRITE RBL-PRINT-LINE FROM WS-DETAIL-LINE.
177000 E5090-EXIT.
177100     EXIT.
177200*----------------------------------------------------------------*
177300 Y0000-ERROR-DISPLAY.
177400*----------------------------------------------------------------*
177500     DISPLAY '*** RBL.R00901 ERROR ***'
177600     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG.
177700 Y0000-EXIT.
177800     EXIT.
177900*----------------------------------------------------------------*
178000 Z0000-CLOSE-FILES.
178100*----------------------------------------------------------------*
178200     CLOSE RBL-SECURITY-FILE
178300     CLOSE RBL-QUOTE-FILE
178400     CLOSE RBL-PORTFOLIO-FILE
178500     CLOSE RBL-POSITION-FILE
178600     CLOSE RBL-TXN-LEDGER-FILE
178700     CLOSE RBL-RECOMMEND-FILE
178800     CLOSE RBL-PRINT-FILE.
178900 Z0000-EXIT.
179000     EXIT.
