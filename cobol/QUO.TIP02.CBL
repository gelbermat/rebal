000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   QUO.TIP02  --  LATEST QUOTE RECORD LAYOUT / LIST UTILITY     *
000500*                                                                *
000600******************************************************************
000700 PROGRAM-ID. QUO-MASTER-LAYOUT.
000800 AUTHOR. R L HAUSMAN.
000900 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001000 DATE-WRITTEN. 03/21/1985.
001100 DATE-COMPILED. 03/21/1985.
001200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                        *
001500******************************************************************
001600*  DATE        BY      REQUEST    DESCRIPTION                    *
001700*  ----------  ------  ---------  -----------------------------  *
001800*  03/21/1985  RLH     CR-0121    ORIGINAL LAYOUT - ONE LATEST    *
001900*                                 QUOTE PER TICKER, VENDOR FEED.  *
002000*  02/08/1989  T MARR  CR-0501    ADDED QUO-DATE BREAKOUT GROUP.  *
002100*  05/06/1994  J OKAFOR CR-1241   ADDED QUO-PRICE-WHOLE REDEFINES *
002200*                                 FOR PRICE-BAND EDIT CHECKING.   *
002300*  01/22/1999  P CHIU  CR-1956    YEAR 2000 REVIEW - QUO-DATE-YY  *
002400*                                 EXPANDED VIA QUO-DATE-CC-YY.    *
002500*  08/11/2003  S TRAN  CR-2278    ADDED FILLER RESERVE FOR VENDOR *
002600*                                 SOURCE-CODE FIELD.              *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS NUMERIC-CHARS IS '0' THRU '9'
003500     UPSI-0 ON STATUS IS QUO-RUN-VALIDATE-ON
003600     UPSI-0 OFF STATUS IS QUO-RUN-VALIDATE-OFF.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT QUO-MASTER-FILE ASSIGN TO QUOMAST
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS WS-QUO-FILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  QUO-MASTER-FILE
004600     RECORD CONTAINS 39 CHARACTERS
004700     LABEL RECORDS ARE STANDARD.
004800 01  QUO-MASTER-RECORD.
004900     05  QUO-SEC-ID                    PIC X(12).
005000     05  QUO-DATE.
005100         10  QUO-DATE-CC-YY.
005200             15  QUO-DATE-CC           PIC 9(2).
005300             15  QUO-DATE-YY           PIC 9(2).
005400         10  QUO-DATE-MM               PIC 9(2).
005500         10  QUO-DATE-DD               PIC 9(2).
005600     05  QUO-PRICE                     PIC S9(9)V99.
005700     05  QUO-PRICE-R REDEFINES QUO-PRICE.
005800         10  QUO-PRICE-WHOLE           PIC S9(9).
005900         10  QUO-PRICE-CENTS           PIC 9(2).
006000     05  QUO-DATE-YYYYMMDD REDEFINES QUO-DATE
006100                                       PIC 9(8).
006200     05  FILLER                        PIC X(08).
006300     05  QUO-SOURCE-RESERVE REDEFINES FILLER
006400                                       PIC X(08).
006500 WORKING-STORAGE SECTION.
006600 01  WS-QUO-FILE-STATUS                PIC X(02) VALUE SPACES.
006700 01  WS-QUO-COUNTERS.
006800     05  WS-QUO-READ-CT                PIC S9(7) COMP VALUE ZERO.
006900     05  WS-QUO-EOF-SW                 PIC X(01) VALUE 'N'.
007000         88  QUO-AT-EOF                    VALUE 'Y'.
007100 01  WS-ERROR-AREA.
007200     05  WS-ERR-MSG                    PIC X(40).
007300     05  WS-ERR-PARA                   PIC X(20).
007400 PROCEDURE DIVISION.
007500******************************************************************
007600 A0000-MAIN-CONTROL.
007700******************************************************************
007800     PERFORM B0000-OPEN-FILES     THRU B0000-EXIT
007900     PERFORM C0000-READ-QUO       THRU C0000-EXIT
008000     PERFORM D0000-LIST-RECORDS   THRU D0000-EXIT
008100         UNTIL QUO-AT-EOF
008200     DISPLAY 'QUO.TIP02 - QUOTE RECORDS READ: ' WS-QUO-READ-CT
008300     PERFORM Z0000-CLOSE-FILES    THRU Z0000-EXIT
008400     STOP RUN.
008500 A0000-EXIT.
008600     EXIT.
008700*----------------------------------------------------------------*
008800 B0000-OPEN-FILES.
008900*----------------------------------------------------------------*
009000     OPEN INPUT QUO-MASTER-FILE
009100     IF WS-QUO-FILE-STATUS NOT = '00'
009200         MOVE 'UNABLE TO OPEN QUO-MASTER-FILE' TO WS-ERR-MSG
009300         MOVE 'B0000-OPEN-FILES'               TO WS-ERR-PARA
009400         PERFORM Y0000-ERROR-DISPLAY THRU Y0000-EXIT
009500     END-IF.
009600 B0000-EXIT.
009700     EXIT.
009800*----------------------------------------------------------------*
009900 C0000-READ-QUO.
010000*----------------------------------------------------------------*
010100     READ QUO-MASTER-FILE
010200         AT END
010300             MOVE 'Y' TO WS-QUO-EOF-SW
010400         NOT AT END
010500             ADD 1 TO WS-QUO-READ-CT
010600     END-READ.
010700 C0000-EXIT.
010800     EXIT.
010900*----------------------------------------------------------------*
011000 D0000-LIST-RECORDS.
011100*----------------------------------------------------------------*
011200     DISPLAY 'QUO-SEC-ID: ' QUO-SEC-ID ' QUO-PRICE: ' QUO-PRICE
011300     PERFORM C0000-READ-QUO THRU C0000-EXIT.
011400 D0000-EXIT.
011500     EXIT.
011600*----------------------------------------------------------------*
011700 Y0000-ERROR-DISPLAY.
011800*----------------------------------------------------------------*
011900     DISPLAY '*** QUO.TIP02 ERROR ***'
012000     DISPLAY WS-ERR-PARA ': ' WS-ERR-MSG
012100     DISPLAY 'FILE STATUS: ' WS-QUO-FILE-STATUS.
012200 Y0000-EXIT.
012300     EXIT.
012400*----------------------------------------------------------------*
012500 Z0000-CLOSE-FILES.
012600*----------------------------------------------------------------*
012700     CLOSE QUO-MASTER-FILE.
012800 Z0000-EXIT.
012900     EXIT.
