000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   SCF.TIP07  --  STRATEGY CATALOG AND PORTFOLIO STRATEGY       *
000500*                  ASSIGNMENT TABLE / LIST UTILITY               *
000600*                                                                *
000700******************************************************************
000800 PROGRAM-ID. SCF-STRATEGY-LAYOUT.
000900 AUTHOR. M REYES.
001000 INSTALLATION. DST BROKERAGE SERVICES - EQUITY RECORDKEEPING.
001100 DATE-WRITTEN. 02/17/2005.
001200 DATE-COMPILED. 02/17/2005.
001300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400******************************************************************
001500*                     C H A N G E   L O G                        *
001600******************************************************************
001700*  DATE        BY      REQUEST    DESCRIPTION                    *
001800*  ----------  ------  ---------  -----------------------------  *
001900*  02/17/2005  MREYES  CR-2410    ORIGINAL - STRATEGY CATALOG     *
002000*                                 ENTRY AND PORTFOLIO-TO-STRATEGY *
002100*                                 ACTIVE ASSIGNMENT TABLE.        *
002200*  04/29/2008  R HAUSMAN CR-2701  ADDED SCF-ASSIGN-DEACTIVATE     *
002300*                                 PARAGRAPH SO A PORTFOLIO CAN    *
002400*                                 NEVER CARRY TWO ACTIVE ROWS.    *
002500*  10/14/2011  J OKAFOR CR-2944   ADDED SCF-STRATEGY-TYPE-CDE     *
002600*                                 88-LEVELS AHEAD OF THE SECOND   *
002700*                                 STRATEGY TYPE PLANNED FOR 2012. *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS NUMERIC-CHARS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS SCF-RUN-VALIDATE-ON
003700     UPSI-0 OFF STATUS IS SCF-RUN-VALIDATE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SCF-LIST-FILE ASSIGN TO SYSPRINT
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-SCF-FILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  SCF-LIST-FILE
004600     RECORD CONTAINS 80 CHARACTERS
004700     LABEL RECORDS ARE OMITTED.
004800 01  SCF-LIST-LINE                     PIC X(80).
004900 WORKING-STORAGE SECTION.
005000 01  WS-SCF-FILE-STATUS                PIC X(02) VALUE SPACES.
005100*----------------------------------------------------------------*
005200*    STRATEGY CATALOG - ONE ROW PER STRATEGY DEFINED IN THE SHOP  *
005300*----------------------------------------------------------------*
005400 01  SCF-STRATEGY-CATALOG.
005500     05  SCF-STRATEGY-ENTRY OCCURS 5 TIMES
005600                            INDEXED BY SCF-CAT-IX.
005700         10  SCF-STRATEGY-ID           PIC 9(04).
005800         10  SCF-STRATEGY-NAME         PIC X(30).
005900         10  SCF-STRATEGY-TYPE-CDE     PIC X(01).
006000             88  SCF-TYPE-LAZY-INDEX       VALUE 'L'.
006100             88  SCF-TYPE-UNASSIGNED       VALUE SPACE.
006200         10  SCF-STRATEGY-ACTIVE-SW    PIC X(01).
006300             88  SCF-CATALOG-ROW-ACTIVE    VALUE 'Y'.
006400             88  SCF-CATALOG-ROW-RETIRED   VALUE 'N'.
006500 01  SCF-STRATEGY-CATALOG-R REDEFINES SCF-STRATEGY-CATALOG.
006600     05  SCF-CATALOG-ROW-R OCCURS 5 TIMES.
006700         10  SCF-CAT-ID-NUM-R          PIC 9(04).
006800         10  SCF-CAT-NAME-R            PIC X(30).
006900         10  SCF-CAT-FLAGS-R           PIC X(02).
007000*----------------------------------------------------------------*
007100*    ONE ACTIVE ASSIGNMENT PER PORTFOLIO - ASSIGNING DEACTIVATES  *
007200*    ANY PRIOR ACTIVE ROW FOR THE SAME PORTFOLIO (SEE B4000 IN    *
007300*    RBL.R00901 - THIS PROGRAM RESTATES THE SAME LAYOUT ONLY).    *
007400*----------------------------------------------------------------*
007500 01  SCF-ASSIGNMENT-RECORD.
007600     05  SCF-ASN-PF-ID                 PIC 9(06).
007700     05  SCF-ASN-STRATEGY-ID           PIC 9(04).
007800     05  SCF-ASN-EFFECTIVE-DATE.
007900         10  SCF-ASN-EFF-CC            PIC 9(02).
008000         10  SCF-ASN-EFF-YY            PIC 9(02).
008100         10  SCF-ASN-EFF-MM            PIC 9(02).
008200         10  SCF-ASN-EFF-DD            PIC 9(02).
008300     05  SCF-ASN-EFF-DATE-R REDEFINES SCF-ASN-EFFECTIVE-DATE
008400                                       PIC 9(08).
008500     05  SCF-ASN-ACTIVE-SW             PIC X(01).
008600         88  SCF-ASSIGNMENT-ACTIVE         VALUE 'Y'.
008700         88  SCF-ASSIGNMENT-INACTIVE       VALUE 'N'.
008800     05  FILLER                        PIC X(08).
008900     05  SCF-ASN-REASON-RESERVE REDEFINES FILLER
009000                                       PIC X(08).
009100     05  FILLER                        PIC X(01).
009200 01  WS-SCF-SUBSCRIPT                  PIC S9(4) COMP VALUE ZERO.
009300 01  WS-SCF-CATALOG-CT                 PIC S9(4) COMP VALUE ZERO.
009400 PROCEDURE DIVISION.
009500******************************************************************
009600 A0000-MAIN-CONTROL.
009700******************************************************************
009800     OPEN OUTPUT SCF-LIST-FILE
009900     PERFORM B0000-INIT-CATALOG
010000     PERFORM C0000-LIST-CATALOG THRU C0000-EXIT
010100         VARYING WS-SCF-SUBSCRIPT FROM 1 BY 1
010200         UNTIL WS-SCF-SUBSCRIPT > 5
010300     DISPLAY 'SCF.TIP07 - STRATEGY CATALOG ROWS LISTED: '
010400         WS-SCF-CATALOG-CT
010500     CLOSE SCF-LIST-FILE
010600     STOP RUN.
010700 A0000-EXIT.
010800     EXIT.
010900*----------------------------------------------------------------*
011000 B0000-INIT-CATALOG.
011100*----------------------------------------------------------------*
011200     MOVE 0001               TO SCF-STRATEGY-ID (1)
011300     MOVE 'LAZY INDEX TRACKING STRATEGY' TO SCF-STRATEGY-NAME (1)
011400     SET SCF-TYPE-LAZY-INDEX (1) TO TRUE
011500     SET SCF-CATALOG-ROW-ACTIVE (1) TO TRUE.
011600*----------------------------------------------------------------*
011700 C0000-LIST-CATALOG.
011800*----------------------------------------------------------------*
011900     IF SCF-STRATEGY-ID (WS-SCF-SUBSCRIPT) NOT = ZERO
012000         MOVE SPACES TO SCF-LIST-LINE
012100         STRING SCF-STRATEGY-ID (WS-SCF-SUBSCRIPT) ' '
012200             SCF-STRATEGY-NAME (WS-SCF-SUBSCRIPT)
012300             DELIMITED BY SIZE INTO SCF-LIST-LINE
012400         WRITE SCF-LIST-LINE
012500         ADD 1 TO WS-SCF-CATALOG-CT
012600     END-IF.
012700 C0000-EXIT.
012800     EXIT.
